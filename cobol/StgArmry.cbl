000100******************************************************************
000110* PROGRAM      : STGARMRY                                       *
000120* FUNCTION     : STRATEGY ARMORY - BUILDS THE PROBABILITY SLOT  *
000130*                TABLES FOR EACH PRIZE STRATEGY FROM THE AWARD  *
000140*                FILE, THEN BUILDS THE WEIGHT-TIER TABLES CALLED*
000150*                OUT BY EACH STRATEGY'S RULE_WEIGHT RULE.       *
000160******************************************************************
000170* CHANGE LOG.                                                   *
000180* DATE     BY   REQUEST   DESCRIPTION                           *
000190* -------- ---- --------- -------------------------------------- *
000200* 03/14/87 RGH  CPD-0114  ORIGINAL CODING - REPLACES THE MANUAL  *
000210*                         SLOT-PULL WORKSHEETS KEPT BY PROMO.   *
000220* 06/02/87 RGH  CPD-0129  ADDED SURPLUS-STOCK FIELD TO AWARD REC.*
000230* 11/19/87 RGH  CPD-0151  CEILING ROUTINE REWORKED - PRIOR       *
000240*                         VERSION TRUNCATED RATE-RANGE.          *
000250* 04/07/88 DLK  CPD-0183  ADDED RULE FILE AND RULE_WEIGHT TIERS. *
000260* 09/22/88 DLK  CPD-0190  UNCLUTTER (SHUFFLE) PASS ADDED SO      *
000270*                         ADJACENT SLOTS DO NOT SHARE AN AWARD.  *
000280* 02/10/89 RGH  CPD-0205  EMPTY-STRATEGY WARNING LINE ADDED.     *
000290* 07/01/89 DLK  CPD-0217  RULE-VALUE PARSER REWRITTEN WITH       *
000300*                         UNSTRING/POINTER - OLD INSPECT LOGIC   *
000310*                         MISSED THE LAST GROUP IN THE STRING.  *
000320* 01/15/90 RGH  CPD-0230  RAISED MAX AWARDS PER STRATEGY 80-200. *
000330* 08/30/90 DLK  CPD-0241  WEIGHT SUBSET NOW SKIPPED WHEN NONE OF *
000340*                         THE LISTED AWARD-IDS MATCH THE MASTER. *
000350* 03/11/91 RGH  CPD-0255  RAN-SEED NOW DRAWN FROM RUN TIME, NOT  *
000360*                         A FIXED CONSTANT - REPEATED RUNS WERE  *
000370*                         PRODUCING THE SAME SHUFFLE ORDER.      *
000380* 10/04/91 DLK  CPD-0268  MIN-RATE DEFAULT OF .0001 DOCUMENTED   *
000390*                         FOR THE (NOW UNREACHABLE) EMPTY CASE.  *
000400* 05/19/92 RGH  CPD-0279  RATETAB RECORD WIDENED, RESERVE BYTES. *
000410* 02/08/93 DLK  CPD-0290  FILE STATUS DECLARATIVES ADDED AFTER   *
000420*                         THE MARCH OUTAGE ON THE RULE FILE.     *
000430* 11/29/93 RGH  CPD-0301  ORPHAN RULE ROWS (NO MATCHING AWARD    *
000440*                         STRATEGY) NOW DRAINED, NOT ABENDED ON. *
000450* 07/06/94 DLK  CPD-0314  SLOT TABLE CEILING RAISED TO 50000.    *
000460* 01/17/95 RGH  CPD-0322  SECOND AND THIRD RULE ROWS FOR A       *
000470*                         STRATEGY NO LONGER OVERWRITE THE FIRST.*
000480* 06/02/97 DLK  CPD-0355  MINOR - TITLE/SUBTITLE NOW MOVED TO    *
000490*                         WORK AREA BEFORE DISPLAY ON THE DUMP.  *
000500* 11/03/98 RGH  CPD-0379  YEAR 2000 - RUN-DATE NOW ACCEPTED AS   *
000510*                         AN 8-DIGIT FIELD (CCYYMMDD); 2-DIGIT   *
000520*                         WINDOWING LOGIC REMOVED FROM HEADING.  *
000530* 02/19/99 RGH  CPD-0379  Y2K FOLLOW-UP - REPORT HEADING DATE    *
000540*                         EDIT MASK CORRECTED FOR 4-DIGIT YEAR.  *
000550* 09/14/01 DLK  CPD-0408  MAX WEIGHT GROUPS PER STRATEGY 10-20.  *
000560* 04/25/06 RGH  CPD-0441  AWARD COUNT SURPLUS NO LONGER REQUIRED *
000570*                         TO BE NONZERO - PROMO CAN ZERO IT OUT. *
000580******************************************************************
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     StgArmry.
000610 AUTHOR.         R G HALVERSEN.
000620 INSTALLATION.   CONSUMER PROMOTIONS DP CENTER.
000630 DATE-WRITTEN.   03/14/87.
000640 DATE-COMPILED.
000650 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000660
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-370.
000700 OBJECT-COMPUTER. IBM-370.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     CLASS WGT-RULE-DIGITS  IS "0" THRU "9"
000740     UPSI-0 ON  STATUS IS RERUN-SWITCH-ON
000750            OFF STATUS IS RERUN-SWITCH-OFF.
000760
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT award-file    ASSIGN TO AWARDS
000800            ORGANIZATION  IS SEQUENTIAL
000810            FILE STATUS   IS fs-award-file.
000820
000830     SELECT rule-file     ASSIGN TO RULES
000840            ORGANIZATION  IS SEQUENTIAL
000850            FILE STATUS   IS fs-rule-file.
000860
000870     SELECT ratetab-file  ASSIGN TO RATETAB
000880            ORGANIZATION  IS SEQUENTIAL
000890            FILE STATUS   IS fs-ratetab-file.
000900
000910 DATA DIVISION.
000920 FILE SECTION.
000930 FD  award-file
000940     RECORDING MODE IS F
000950     RECORD CONTAINS 80 CHARACTERS
000960     LABEL RECORD IS STANDARD.
000970 01  award-rec.
000980     03  awd-strategy-id         PIC 9(10).
000990     03  awd-award-id            PIC 9(04).
001000     03  awd-award-title         PIC X(20).
001010     03  awd-award-subtitle      PIC X(20).
001020     03  awd-award-count         PIC 9(06).
001030     03  awd-award-count-surplus PIC 9(06).
001040     03  awd-award-rate          PIC 9(03)V9(04).
001050     03  awd-sort-order          PIC 9(03).
001060     03  FILLER                  PIC X(04).
001070
001080 FD  rule-file
001090     RECORDING MODE IS F
001100     RECORD CONTAINS 171 CHARACTERS
001110     LABEL RECORD IS STANDARD.
001120 01  rule-rec.
001130     03  rul-strategy-id         PIC 9(10).
001140     03  rul-award-id            PIC 9(04).
001150     03  rul-rule-type           PIC 9(01).
001160     03  rul-rule-model          PIC X(16).
001170     03  rul-rule-value          PIC X(100).
001180     03  rul-rule-desc           PIC X(30).
001190     03  FILLER                  PIC X(10).
001200
001210 FD  ratetab-file
001220     RECORDING MODE IS F
001230     RECORD CONTAINS 32 CHARACTERS
001240     LABEL RECORD IS STANDARD.
001250 01  ratetab-rec.
001260     03  rtb-strategy-id         PIC 9(10).
001270     03  rtb-weight-value        PIC X(08).
001280     03  rtb-slot-key            PIC 9(06).
001290     03  rtb-award-id            PIC 9(04).
001300     03  FILLER                  PIC X(04).
001310
001320 WORKING-STORAGE SECTION.
001330 78  cte-01                                    VALUE 1.
001340 78  cte-max-awards-per-strgy                   VALUE 200.
001350 78  cte-max-slot-table-size                    VALUE 50000.
001360 78  cte-max-rules-per-strgy                    VALUE 20.
001370 78  cte-max-weight-groups                      VALUE 20.
001380 78  cte-max-awards-per-group                   VALUE 50.
001390 78  cte-min-rate-when-absent                   VALUE .0001.
001400
001410 77  fs-award-file                  PIC X(02)  VALUE "00".
001420 77  fs-rule-file                   PIC X(02)  VALUE "00".
001430 77  fs-ratetab-file                PIC X(02)  VALUE "00".
001440
001450 77  ws-award-file-eof               PIC A(01) VALUE "N".
001460     88  award-file-eof                        VALUE "Y".
001470 77  ws-rule-file-eof                PIC A(01) VALUE "N".
001480     88  rule-file-eof                          VALUE "Y".
001490
001500* run-date is held six forms of ways because the report heading
001510* and the shuffle seed both need it; 94-CPD-0379 dropped the
001520* windowed 2-digit year that used to live here.
001530 01  ws-run-date-ccyymmdd             PIC 9(08) VALUE ZEROES.
001540 01  ws-run-date-parts  REDEFINES ws-run-date-ccyymmdd.
001550     03  ws-run-date-ccyy             PIC 9(04).
001560     03  ws-run-date-mm               PIC 9(02).
001570     03  ws-run-date-dd               PIC 9(02).
001580 01  ws-run-time-hhmmsshh             PIC 9(08) VALUE ZEROES.
001590
001600 01  ws-current-strategy-id           PIC 9(10) COMP VALUE ZERO.
001610 01  ws-current-weight-value          PIC X(08) VALUE SPACES.
001620 01  ws-strategy-count                PIC 9(06) COMP VALUE ZERO.
001630 01  ws-strategy-empty-count          PIC 9(06) COMP VALUE ZERO.
001640
001650* --- award lookahead buffer and master table for one strategy --
001660 01  ws-award-buffer.
001670     03  ws-award-buf-strategy-id     PIC 9(10) COMP VALUE ZERO.
001680     03  ws-award-buf-award-id        PIC 9(04) COMP VALUE ZERO.
001690     03  ws-award-buf-title           PIC X(20) VALUE SPACES.
001700     03  ws-award-buf-subtitle        PIC X(20) VALUE SPACES.
001710     03  ws-award-buf-rate            PIC 9(03)V9(04) VALUE ZERO.
001720
001730 01  ws-award-master.
001740     03  ws-award-count-this-strgy    PIC 9(03) COMP VALUE ZERO.
001750     03  ws-award-entry
001760             OCCURS 1 TO 200 TIMES
001770             DEPENDING ON ws-award-count-this-strgy
001780             INDEXED BY idx-award.
001790         05  ws-awd-award-id          PIC 9(04) COMP.
001800         05  ws-awd-title             PIC X(20).
001810         05  ws-awd-subtitle          PIC X(20).
001820         05  ws-awd-rate              PIC 9(03)V9(04).
001830* whole/decimal split view of the award rate, kept around since
001840* 88-CPD-0190 used it on the shuffle dump before REDEFINES was
001850* trimmed back out of that routine; still useful on the error
001860* trace so keeping it in.
001870         05  ws-awd-rate-parts REDEFINES ws-awd-rate.
001880             07  ws-awd-rate-whole       PIC 9(03).
001890             07  ws-awd-rate-decimal     PIC 9(04).
001900
001910* --- rule lookahead buffer and rule rows for one strategy ------
001920 01  ws-rule-buffer.
001930     03  ws-rule-buf-strategy-id      PIC 9(10) COMP VALUE ZERO.
001940     03  ws-rule-buf-award-id         PIC 9(04) COMP VALUE ZERO.
001950     03  ws-rule-buf-rule-type        PIC 9(01) VALUE ZERO.
001960     03  ws-rule-buf-rule-model       PIC X(16) VALUE SPACES.
001970     03  ws-rule-buf-rule-value       PIC X(100) VALUE SPACES.
001980
001990 01  ws-rule-table.
002000     03  ws-rule-count-this-strgy     PIC 9(02) COMP VALUE ZERO.
002010     03  ws-rule-entry
002020             OCCURS 1 TO 20 TIMES
002030             DEPENDING ON ws-rule-count-this-strgy
002040             INDEXED BY idx-rule.
002050         05  ws-rul-award-id          PIC 9(04) COMP.
002060         05  ws-rul-rule-type         PIC 9(01).
002070         05  ws-rul-rule-model        PIC X(16).
002080         05  ws-rul-rule-value        PIC X(100).
002090
002100 01  ws-weight-rule-found-sw          PIC A(01) VALUE "N".
002110     88  weight-rule-found                      VALUE "Y".
002120
002130* --- the work table an assembly pass actually runs against; it -
002140* --- is loaded either from the whole master list (normal pass) -
002150* --- or from a weight-tier subset of it (weight pass) ----------
002160 01  ws-work-table.
002170     03  ws-work-award-count          PIC 9(03) COMP VALUE ZERO.
002180     03  ws-work-award-entry
002190             OCCURS 1 TO 200 TIMES
002200             DEPENDING ON ws-work-award-count
002210             INDEXED BY idx-work.
002220         05  ws-wrk-award-id          PIC 9(04) COMP.
002230         05  ws-wrk-rate              PIC 9(03)V9(04).
002240
002250 01  ws-rate-statistics.
002260     03  ws-min-rate                  PIC 9(03)V9(04) VALUE ZERO.
002270     03  ws-total-rate                PIC 9(06)V9(04) VALUE ZERO.
002280     03  ws-rate-range                PIC 9(06) COMP VALUE ZERO.
002290     03  ws-award-slot-qty            PIC 9(06) COMP VALUE ZERO.
002300     03  ws-slot-fill-counter         PIC 9(06) COMP VALUE ZERO.
002310     03  ws-divide-remainder          PIC 9(06)V9(04) VALUE ZERO.
002320     03  ws-divide-whole              PIC 9(06) COMP VALUE ZERO.
002330     03  ws-mult-work                 PIC 9(12)V9(04) VALUE ZERO.
002340
002350* --- the slot table, rebuilt once per assembly pass -------------
002360 01  ws-slot-table.
002370     03  ws-slot-count                PIC 9(06) COMP VALUE ZERO.
002380     03  ws-slot-entry
002390             OCCURS 1 TO 50000 TIMES
002400             DEPENDING ON ws-slot-count
002410             INDEXED BY idx-slot.
002420         05  ws-slot-award-id         PIC 9(04) COMP.
002430
002440 01  ws-slot-aux-holding-area.
002450     03  ws-slot-aux-award-id         PIC 9(04) COMP VALUE ZERO.
002460
002470* --- pseudo-random generator - no intrinsic FUNCTION is called -
002480* --- here; the shop's standard 3-constant linear congruential --
002490* --- generator is used instead (see DPSTD-014, random numbers) -
002500 01  ws-random-control.
002510     03  ws-random-seed               PIC 9(09) COMP VALUE 1.
002520     03  ws-random-multiplier         PIC 9(09) COMP VALUE 31821.
002530     03  ws-random-increment          PIC 9(09) COMP VALUE 13849.
002540     03  ws-random-modulus            PIC 9(09) COMP
002550                                                   VALUE 65536.
002560     03  ws-random-product            PIC 9(18) COMP VALUE ZERO.
002570     03  ws-random-discard            PIC 9(09) COMP VALUE ZERO.
002580     03  ws-random-slot-number        PIC 9(06) COMP VALUE ZERO.
002590     03  ws-random-swap-index         PIC 9(06) COMP VALUE ZERO.
002600     03  ws-random-origin-idx         PIC 9(06) COMP VALUE ZERO.
002610     03  ws-random-destin-idx         PIC 9(06) COMP VALUE ZERO.
002620     03  ws-random-upper-bound        PIC 9(06) COMP VALUE ZERO.
002630
002640* --- rule-value parser work area --------------------------------
002650* --- ws-rule-value-work holds the full RULE-VALUE string being --
002660* --- tokenized; ws-rule-value-chars is the same 100 bytes laid -
002670* --- out as an indexed char table so 311000 can find the last --
002680* --- non-blank position without calling an intrinsic FUNCTION -
002690 01  ws-parse-work-area.
002700     03  ws-rule-value-work           PIC X(100) VALUE SPACES.
002710     03  ws-rule-value-chars REDEFINES ws-rule-value-work.
002720         05  ws-rule-value-char OCCURS 100 TIMES
002730                 INDEXED BY idx-rv-char
002740                                       PIC X(01).
002750     03  ws-rule-value-length         PIC 9(03) COMP VALUE ZERO.
002760     03  ws-parse-pointer             PIC 9(03) COMP VALUE 1.
002770     03  ws-one-group-token           PIC X(100) VALUE SPACES.
002780     03  ws-group-weight-part         PIC X(08) VALUE SPACES.
002790     03  ws-group-ids-part            PIC X(100) VALUE SPACES.
002800     03  ws-group-delimiter           PIC X(01) VALUE SPACE.
002810     03  ws-ids-pointer               PIC 9(03) COMP VALUE 1.
002820     03  ws-ids-length                PIC 9(03) COMP VALUE ZERO.
002830     03  ws-ids-trailing              PIC 9(03) COMP VALUE ZERO.
002840     03  ws-one-id-token              PIC X(04) VALUE SPACES.
002850     03  ws-weight-group-count        PIC 9(02) COMP VALUE ZERO.
002860     03  ws-weight-trailing           PIC 9(02) COMP VALUE ZERO.
002870     03  ws-weight-length             PIC 9(02) COMP VALUE ZERO.
002880
002890* --- one award-id list for the weight group currently being ----
002900* --- parsed; rebuilt fresh for every group, not kept around ----
002910 01  ws-group-award-list.
002920     03  ws-group-award-id-count      PIC 9(02) COMP VALUE ZERO.
002930     03  ws-group-award-id
002940             OCCURS 1 TO 50 TIMES
002950             DEPENDING ON ws-group-award-id-count
002960             INDEXED BY idx-group-id.
002970         05  ws-grp-award-id          PIC 9(04) COMP.
002980
002990* file-status declaratives added 02/08/93 per CPD-0290, after the
003000* March outage where a bad tape mount on the rule file ran the
003010* whole armory job to completion against garbage records before
003020* anyone noticed - this dumps every open file's status the first
003030* time any one of the three goes bad
003040 PROCEDURE DIVISION.
003050 DECLARATIVES.
003060 Armory-File-Handler SECTION.
003070     USE AFTER ERROR PROCEDURE ON award-file rule-file            CPD0290 
003080                                  ratetab-file.
003090
003100 Armory-Status-Check.
003110     DISPLAY SPACE
003120     DISPLAY "+---+----+---+----+---+----+---+----+"
003130     DISPLAY "| *** FILE STATUS ERROR - STGARMRY *** |"
003140     DISPLAY "+---+----+---+----+---+----+---+----+"
003150     DISPLAY "| AWARD-FILE  STATUS : [" fs-award-file   "]."
003160     DISPLAY "| RULE-FILE   STATUS : [" fs-rule-file    "]."
003170     DISPLAY "| RATETAB-FILE STATUS: [" fs-ratetab-file "]."
003180     DISPLAY "+---+----+---+----+---+----+---+----+".
003190 END DECLARATIVES.
003200
003210* Three calls and STOP RUN - everything else this
003220* program does hangs off 100000, once per
003230* strategy, driven by the AWARD-FILE lookahead
003240* primed down in 010000. There is deliberately no
003250* high-level error branch here; a bad record on
003260* any of the three files is trapped by the
003270* DECLARATIVES above MAIN-PARAGRAPH, which
003280* DISPLAYs the file statuses and lets the run
003290* abend on whatever the runtime does with an
003300* unhandled file error - CPD-0290 added the trap
003310* for visibility only, it was never meant to let
003320* the job limp on past a real I/O failure.
003330*
003340*
003350* No strategy-level error recovery exists on
003360* purpose - every error path inside 100000 and
003370* below is a graceful skip or a ceiling stop,
003380* never a STOP RUN of its own, so the only way
003390* this job halts mid-run is a genuine file I/O
003400* failure caught by the DECLARATIVES.
003410 MAIN-PARAGRAPH.
003420     PERFORM 010000-begin-initialize-run
003430        THRU 010000-end-initialize-run
003440
003450     PERFORM 100000-begin-process-strategy-group
003460        THRU 100000-end-process-strategy-group
003470       UNTIL award-file-eof
003480
003490     PERFORM 900000-begin-terminate-run
003500        THRU 900000-end-terminate-run
003510
003520     STOP RUN.
003530
003540* Seeds the house LCG from wall-clock time rather
003550* than a literal so two runs in the same day do
003560* not unclutter every RATETAB identically
003570* (CPD-0255) - a seed of exactly zero is nudged up
003580* to 1 because the generator's own recurrence
003590* (800000 below) stalls at zero forever once it
003600* lands there.
003610*
003620* Opens all three files, primes the display banner
003630* operators watch the job log for, then primes
003640* both lookahead buffers with the first record of
003650* AWARD-FILE and RULE-FILE before MAIN-PARAGRAPH's
003660* loop ever tests award-file-eof - without that
003670* priming read the very first strategy would see
003680* an empty buffer and be treated as end of file.
003690*
003700*
003710* ws-run-date-ccyymmdd is carried in working
003720* storage purely for the operator banner below -
003730* this program writes no report of its own, unlike
003740* StgDrawRp, so the date never appears anywhere
003750* past the job log.
003760 010000-begin-initialize-run.
003770     ACCEPT ws-run-date-ccyymmdd FROM DATE YYYYMMDD
003780     ACCEPT ws-run-time-hhmmsshh FROM TIME
003790
003800     MOVE ws-run-time-hhmmsshh    TO ws-random-seed               CPD0255 
003810     DIVIDE ws-random-seed BY ws-random-modulus
003820        GIVING ws-random-discard
003830     REMAINDER ws-random-seed
003840
003850     IF ws-random-seed IS EQUAL TO ZERO
003860         MOVE cte-01               TO ws-random-seed
003870     END-IF
003880
003890     OPEN INPUT  award-file
003900     OPEN INPUT  rule-file
003910     OPEN OUTPUT ratetab-file
003920
003930     DISPLAY SPACE
003940     DISPLAY "STGARMRY - STRATEGY ARMORY ASSEMBLY RUN."
003950     DISPLAY "RUN DATE  : [" ws-run-date-ccyymmdd "]."
003960     DISPLAY "AWARDS FS : [" fs-award-file  "]."
003970     DISPLAY "RULES  FS : [" fs-rule-file   "]."
003980     DISPLAY "RATETAB FS: [" fs-ratetab-file "]."
003990
004000     PERFORM 095000-begin-read-next-award-record
004010        THRU 095000-end-read-next-award-record
004020
004030     PERFORM 096000-begin-read-next-rule-record
004040        THRU 096000-end-read-next-rule-record.
004050 010000-end-initialize-run.
004060     EXIT.
004070
004080* One-record lookahead on AWARD-FILE. The buffer
004090* fields are what 100000 and 110000 actually test
004100* and copy from, never the raw AWD- fields
004110* straight off the FD, so a strategy boundary can
004120* be detected on the record that has already been
004130* read without an extra READ. Same lookahead shape
004140* rule-file uses below at 096000.
004150*
004160* AWARD-FILE is expected sorted by strategy-id
004170* ascending - PROMO's extract job guarantees that
004180* upstream of this run - so the first record whose
004190* buffered strategy-id differs from the one
004200* currently being loaded is, by construction, the
004210* first record of the next strategy.
004220 095000-begin-read-next-award-record.
004230     READ award-file
004240       AT END
004250          SET award-file-eof TO TRUE
004260       NOT AT END
004270          MOVE awd-strategy-id    TO ws-award-buf-strategy-id
004280          MOVE awd-award-id       TO ws-award-buf-award-id
004290          MOVE awd-award-title    TO ws-award-buf-title
004300          MOVE awd-award-subtitle TO ws-award-buf-subtitle
004310          MOVE awd-award-rate     TO ws-award-buf-rate
004320     END-READ.
004330 095000-end-read-next-award-record.
004340     EXIT.
004350
004360* Lookahead on RULE-FILE, same idea as 095000
004370* above. RULE-FILE is keyed by strategy-id same as
004380* AWARD-FILE but is not guaranteed to carry a row
004390* for every strategy - a strategy with no weight-
004400* tier rule simply has no rows here, which 130000
004410* treats as normal, not an error.
004420*
004430* Unlike AWARD-FILE, a strategy can legally have
004440* more than one row here (one rule_weight row plus
004450* whatever other rule types PROMO has defined) -
004460* 130000 below collects every row sharing the
004470* current strategy-id, not just the first.
004480 096000-begin-read-next-rule-record.
004490     READ rule-file
004500       AT END
004510          SET rule-file-eof TO TRUE
004520       NOT AT END
004530          MOVE rul-strategy-id TO ws-rule-buf-strategy-id
004540          MOVE rul-award-id    TO ws-rule-buf-award-id
004550          MOVE rul-rule-type   TO ws-rule-buf-rule-type
004560          MOVE rul-rule-model  TO ws-rule-buf-rule-model
004570          MOVE rul-rule-value  TO ws-rule-buf-rule-value
004580     END-READ.
004590 096000-end-read-next-rule-record.
004600     EXIT.
004610
004620* Top of the per-strategy loop. One call of this
004630* paragraph consumes every AWARD-FILE and RULE-
004640* FILE row sharing ws-current-strategy-id and
004650* leaves either a completed RATETAB group or, for
004660* CPD-0205, a logged skip. The award count test
004670* right below is the only branch point - a
004680* strategy with awards gets the full
004690* assemble/weight pipeline (150000 through
004700* 300000); a strategy with none gets 120000 and
004710* nothing else.
004720*
004730* Rules are always loaded (130000) regardless of
004740* which branch is taken below, since an empty-
004750* award strategy can still carry a rule_weight row
004760* that would otherwise orphan the rule file's
004770* lookahead and desynchronize the next strategy's
004780* rule load.
004790*
004800*
004810* ws-strategy-count is incremented unconditionally
004820* at the very top, before the award-count test
004830* runs - an empty strategy still counts as a
004840* strategy read for the terminal tally printed by
004850* 900000, it just also adds one to ws-strategy-
004860* empty-count over in 120000.
004870 100000-begin-process-strategy-group.
004880     MOVE ws-award-buf-strategy-id TO ws-current-strategy-id
004890     ADD cte-01 TO ws-strategy-count
004900
004910     PERFORM 110000-begin-load-awards-for-strategy
004920        THRU 110000-end-load-awards-for-strategy
004930
004940     PERFORM 130000-begin-load-rules-for-strategy
004950        THRU 130000-end-load-rules-for-strategy
004960
004970     IF ws-award-count-this-strgy IS EQUAL TO ZERO
004980         PERFORM 120000-begin-flag-empty-strategy
004990            THRU 120000-end-flag-empty-strategy
005000     ELSE
005010         PERFORM 150000-begin-copy-master-to-work
005020            THRU 150000-end-copy-master-to-work
005030
005040         PERFORM 200000-begin-assemble-work-table
005050            THRU 200000-end-assemble-work-table
005060
005070         PERFORM 300000-begin-process-weight-rules
005080            THRU 300000-end-process-weight-rules
005090     END-IF.
005100 100000-end-process-strategy-group.
005110     EXIT.
005120
005130* Drains AWARD-FILE for the current strategy into
005140* ws-award-entry. CPD-0230 raised the 200-row
005150* ceiling on this table after PROMO started
005160* running strategies with long tail-prize lists;
005170* the UNTIL test below stops at the ceiling rather
005180* than abending so an oversize strategy degrades
005190* (missing awards, logged nowhere) rather than
005200* killing the run - PROMO signed off on that
005210* tradeoff in 1990.
005220*
005230* Note the three UNTIL conditions are evaluated
005240* together, not in a nested IF - the loop has to
005250* stop on EOF, on a strategy boundary, or on the
005260* ceiling, and whichever fires first is equally
005270* valid grounds to leave the loop.
005280*
005290*
005300* ws-award-count-this-strgy is cleared to zero at
005310* the top of every call - this paragraph runs once
005320* per strategy and the table it fills is reused
005330* strategy to strategy, not appended to run over
005340* run.
005350 110000-begin-load-awards-for-strategy.
005360     MOVE ZERO TO ws-award-count-this-strgy
005370
005380     PERFORM 111000-begin-store-one-award
005390        THRU 111000-end-store-one-award
005400       UNTIL award-file-eof
005410          OR ws-award-buf-strategy-id NOT EQUAL
005420             ws-current-strategy-id
005430          OR ws-award-count-this-strgy EQUAL
005440             cte-max-awards-per-strgy.
005450 110000-end-load-awards-for-strategy.
005460     EXIT.
005470
005480* Appends the buffered award row to ws-award-entry
005490* and advances the lookahead. The RERUN-SWITCH-ON
005500* trace call is conditional so a production run
005510* carries none of the DISPLAY overhead; UPSI-0 is
005520* only ever flipped on for a DBA-requested rerun
005530* trace.
005540 111000-begin-store-one-award.
005550     ADD cte-01 TO ws-award-count-this-strgy
005560     SET idx-award TO ws-award-count-this-strgy
005570
005580     MOVE ws-award-buf-award-id  TO ws-awd-award-id  (idx-award)
005590     MOVE ws-award-buf-title     TO ws-awd-title     (idx-award)
005600     MOVE ws-award-buf-subtitle  TO ws-awd-subtitle  (idx-award)
005610     MOVE ws-award-buf-rate      TO ws-awd-rate      (idx-award)
005620
005630     IF RERUN-SWITCH-ON
005640         PERFORM 112000-begin-trace-one-award
005650            THRU 112000-end-trace-one-award
005660     END-IF
005670
005680     PERFORM 095000-begin-read-next-award-record
005690        THRU 095000-end-read-next-award-record.
005700 111000-end-store-one-award.
005710     EXIT.
005720
005730* dump trace for reruns only (UPSI-0 ON) - title/subtitle are
005740* copied to the work area first per CPD-0355, rather than shown
005750* straight out of the table, so this keeps working if the entry
005760* layout ever moves again
005770* The title/subtitle fields are copied out to the
005780* buffer before the DISPLAY rather than referenced
005790* straight from the table subscript - purely
005800* CPD-0355's housekeeping, so this trace keeps
005810* working even if a future change moves ws-award-
005820* entry's layout again without anyone remembering
005830* to fix the trace line too.
005840 112000-begin-trace-one-award.
005850     MOVE ws-awd-title    (idx-award) TO ws-award-buf-title
005860     MOVE ws-awd-subtitle (idx-award) TO ws-award-buf-subtitle
005870
005880     DISPLAY "  TRACE AWD: ID=" ws-awd-award-id (idx-award)
005890             " RATE=" ws-awd-rate-whole (idx-award)
005900             "." ws-awd-rate-decimal (idx-award)
005910             " " ws-award-buf-title " " ws-award-buf-subtitle.
005920 112000-end-trace-one-award.
005930     EXIT.
005940
005950* CPD-0205 added this warning after PROMO reported
005960* several strategy numbers on the RATETAB
005970* distribution that simply were not there - turned
005980* out to be strategy ids set up in the rule file
005990* ahead of the award file catching up, a normal
006000* lag in how PROMO stages the two extracts, not a
006010* data error. The warning below exists purely so
006020* an operator scanning the job log sees which
006030* strategy ids were skipped and why, rather than
006040* silently missing RATETAB rows with no
006050* explanation at all.
006060 120000-begin-flag-empty-strategy.
006070     ADD cte-01 TO ws-strategy-empty-count                        CPD0205 
006080
006090     DISPLAY SPACE
006100     DISPLAY "+---+----+---+----+---+----+---+----+"
006110     DISPLAY "| *WARNING* STRATEGY HAS NO AWARDS.   |"
006120     DISPLAY "+---+----+---+----+---+----+---+----+"
006130     DISPLAY "| STRATEGY-ID : [" ws-current-strategy-id "]."
006140     DISPLAY "| ASSEMBLY STATUS : FAILED - SKIPPED.  |"
006150     DISPLAY "+---+----+---+----+---+----+---+----+".
006160 120000-end-flag-empty-strategy.
006170     EXIT.
006180
006190* Drains RULE-FILE for the current strategy the
006200* same way 110000 drains AWARD-FILE. CPD-0301
006210* changed the stopping test from NOT-EQUAL to
006220* GREATER so an orphan rule row (a rule strategy-
006230* id with no matching award strategy, left behind
006240* by a bad PROMO extract) is skipped on the next
006250* pass through MAIN-PARAGRAPH instead of abending
006260* the whole assembly job.
006270*
006280* Because RULE-FILE is assumed sorted ascending
006290* the same as AWARD-FILE, GREATER is a safe test
006300* here - once the buffered strategy-id passes the
006310* current one, every remaining row for the current
006320* strategy has already been consumed and there is
006330* nothing left to drain.
006340*
006350*
006360* Cleared to zero the same way 110000 clears the
006370* award count - the rule table, like the award
006380* table, is strictly per-strategy and is never
006390* carried forward into the next strategy's pass.
006400 130000-begin-load-rules-for-strategy.
006410     MOVE ZERO TO ws-rule-count-this-strgy
006420
006430     PERFORM 131000-begin-drain-or-store-one-rule
006440        THRU 131000-end-drain-or-store-one-rule
006450       UNTIL rule-file-eof
006460          OR ws-rule-buf-strategy-id GREATER                      CPD0301 
006470             ws-current-strategy-id.
006480 130000-end-load-rules-for-strategy.
006490     EXIT.
006500
006510* Either files the rule row into ws-rule-entry
006520* (current strategy, room left under cte-max-
006530* rules-per-strgy) or just advances past it.
006540* CPD-0301's orphan-draining depends on this
006550* paragraph always reading forward even when it
006560* declines to store - a rule row for the wrong
006570* strategy is not an error here, it is the normal
006580* case on the boundary record.
006590*
006600* CPD-0322 is also folded in below - the old
006610* version re-used idx-rule without first bumping
006620* ws-rule-count-this-strgy, so a strategy with two
006630* or three rule rows had every row after the first
006640* silently overwrite row one instead of appending.
006650 131000-begin-drain-or-store-one-rule.
006660     IF ws-rule-buf-strategy-id IS EQUAL TO ws-current-strategy-id
006670         IF ws-rule-count-this-strgy LESS THAN
006680            cte-max-rules-per-strgy
006690             ADD cte-01 TO ws-rule-count-this-strgy
006700             SET idx-rule TO ws-rule-count-this-strgy
006710             MOVE ws-rule-buf-award-id   TO
006720                  ws-rul-award-id  (idx-rule)
006730             MOVE ws-rule-buf-rule-type  TO
006740                  ws-rul-rule-type (idx-rule)
006750             MOVE ws-rule-buf-rule-model TO
006760                  ws-rul-rule-model (idx-rule)
006770             MOVE ws-rule-buf-rule-value TO
006780                  ws-rul-rule-value (idx-rule)
006790         END-IF
006800     END-IF
006810
006820     PERFORM 096000-begin-read-next-rule-record
006830        THRU 096000-end-read-next-rule-record.
006840 131000-end-drain-or-store-one-rule.
006850     EXIT.
006860
006870* Seeds ws-work-table from the full award master
006880* before the first (normal) assembly pass. ws-
006890* current-weight-value is cleared here too, on
006900* purpose - 230000 stamps every RATETAB row
006910* written during this pass with a blank weight tag
006920* so StgDrawRp's loader (100000 over there)
006930* recognizes the group as the unweighted default
006940* table.
006950 150000-begin-copy-master-to-work.
006960     MOVE ws-award-count-this-strgy TO ws-work-award-count
006970
006980     PERFORM 151000-begin-copy-one-work-entry
006990        THRU 151000-end-copy-one-work-entry
007000       VARYING idx-award FROM cte-01 BY cte-01
007010         UNTIL idx-award GREATER ws-award-count-this-strgy
007020
007030     MOVE SPACES TO ws-current-weight-value.
007040 150000-end-copy-master-to-work.
007050     EXIT.
007060
007070* Copies one master award entry into the matching
007080* work-table slot. Subscripts idx-award and idx-
007090* work track together one-for-one on this pass;
007100* 343000 below reuses the same paragraph shape for
007110* the weight-subset pass where the two indexes do
007120* not track together.
007130 151000-begin-copy-one-work-entry.
007140     SET idx-work TO idx-award
007150     MOVE ws-awd-award-id (idx-award) TO
007160          ws-wrk-award-id (idx-work)
007170     MOVE ws-awd-rate     (idx-award) TO
007180          ws-wrk-rate     (idx-work).
007190 151000-end-copy-one-work-entry.
007200     EXIT.
007210
007220* Builds one complete RATETAB group from whatever
007230* is currently in ws-work-table - the full master
007240* on the normal pass, a rule_weight subset on a
007250* weight pass. Runs rate statistics, clears and
007260* refills the slot table proportional to each
007270* award's rate, runs the unclutter (shuffle) pass
007280* so neighboring slots rarely repeat an award,
007290* then writes one RATETAB record per slot. 340000
007300* below calls straight back into this paragraph
007310* once per weight group, so it executes once for
007320* the normal table and once more per group.
007330*
007340* This recursive-looking call-back is not a
007350* recursive PERFORM in the compiler's sense -
007360* 200000 never PERFORMs itself directly, it is
007370* always 340000 calling back into it after
007380* rebuilding ws-work-table for the next group, so
007390* there is only ever one level of nesting active
007400* and the compiler sees five ordinary PERFORM
007410* THRUs.
007420*
007430*
007440* The five PERFORM THRUs below always run in this
007450* fixed order - statistics before allocation,
007460* allocation before unclutter, unclutter before
007470* the WRITE loop - because each step's input is
007480* the table the previous step left behind; there
007490* is no independent entry point into the middle of
007500* this sequence.
007510 200000-begin-assemble-work-table.
007520     PERFORM 205000-begin-compute-rate-statistics
007530        THRU 205000-end-compute-rate-statistics
007540
007550     PERFORM 210000-begin-reset-slot-table
007560        THRU 210000-end-reset-slot-table
007570
007580     PERFORM 215000-begin-allocate-award-slots
007590        THRU 215000-end-allocate-award-slots
007600       VARYING idx-work FROM cte-01 BY cte-01
007610         UNTIL idx-work GREATER ws-work-award-count
007620
007630     PERFORM 220000-begin-unclutter-slot-table
007640        THRU 220000-end-unclutter-slot-table
007650
007660     PERFORM 230000-begin-write-ratetab-records
007670        THRU 230000-end-write-ratetab-records
007680       VARYING idx-slot FROM cte-01 BY cte-01
007690         UNTIL idx-slot GREATER ws-slot-count.
007700 200000-end-assemble-work-table.
007710     EXIT.
007720
007730* Finds the lowest rate in the work table and the
007740* sum of every rate, then expresses the total as a
007750* count of MIN-RATE units (ws-rate-range). 215000
007760* below uses that range, not the raw rates, to
007770* size each award's slot allocation - this is what
007780* lets a rate of 9(03)V9(04) resolve into integer
007790* slot counts without a special intrinsic function
007800* or floating arithmetic, just ordinary DIVIDE.
007810*
007820* CPD-0268's MIN-RATE-WHEN-ABSENT default only
007830* matters if every award on the strategy somehow
007840* carries a zero rate - award-rate is not edited
007850* for nonzero anywhere upstream of this program,
007860* so the default stays in the code as a defensive
007870* floor even though in practice no strategy has
007880* ever reached this program with an all-zero-rate
007890* award list.
007900*
007910*
007920* ws-total-rate is reset to zero here, not left
007930* over from whatever the previous call computed -
007940* each call to 200000 rebuilds these statistics
007950* from scratch against the work table currently
007960* loaded, normal pass or weight pass alike.
007970 205000-begin-compute-rate-statistics.
007980     MOVE ws-wrk-rate (cte-01) TO ws-min-rate
007990     MOVE ZERO                TO ws-total-rate
008000
008010     PERFORM 206000-begin-fold-one-rate
008020        THRU 206000-end-fold-one-rate
008030       VARYING idx-work FROM cte-01 BY cte-01
008040         UNTIL idx-work GREATER ws-work-award-count
008050
008060     IF ws-min-rate IS EQUAL TO ZERO
008070* rejected earlier in practice - an award list cannot reach here
008080* with every rate at zero - but CPD-0268 wants the default kept
008090* visible in the code in case DLK's edit checks ever get bypassed
008100         MOVE cte-min-rate-when-absent TO ws-min-rate             CPD0268 
008110     END-IF
008120
008130     DIVIDE ws-total-rate BY ws-min-rate
008140        GIVING ws-divide-whole
008150     REMAINDER ws-divide-remainder
008160
008170     MOVE ws-divide-whole TO ws-rate-range
008180     IF ws-divide-remainder IS GREATER THAN ZERO
008190         ADD cte-01 TO ws-rate-range
008200     END-IF.
008210 205000-end-compute-rate-statistics.
008220     EXIT.
008230
008240* One fold step of the min/sum loop PERFORMed by
008250* 205000 above; split out as its own paragraph
008260* only because VARYING loops in this shop's style
008270* always drive a body paragraph, never an inline
008280* block.
008290 206000-begin-fold-one-rate.
008300     IF ws-wrk-rate (idx-work) IS LESS THAN ws-min-rate
008310         MOVE ws-wrk-rate (idx-work) TO ws-min-rate
008320     END-IF
008330
008340     ADD ws-wrk-rate (idx-work) TO ws-total-rate.
008350 206000-end-fold-one-rate.
008360     EXIT.
008370
008380* Clears ws-slot-count back to zero ahead of a
008390* fresh assembly pass. Setting the OCCURS
008400* DEPENDING ON field to zero is sufficient - the
008410* old slot entries below the new count are simply
008420* never addressed again, there is no need to blank
008430* them out one at a time.
008440 210000-begin-reset-slot-table.
008450     MOVE ZERO TO ws-slot-count.
008460 210000-end-reset-slot-table.
008470     EXIT.
008480
008490* Converts one award's rate into a slot quantity
008500* proportional to ws-rate-range, rounding the
008510* remainder UP rather than down (CPD-0151 reworked
008520* this from a straight truncating DIVIDE after the
008530* original version was found to be shorting every
008540* award by its fractional slot, which over 200
008550* awards per strategy added up to a visibly thin
008560* RATETAB). The ws-award-slot-qty EQUAL ZERO guard
008570* below makes sure even a vanishingly small rate
008580* still gets one slot, so no award in the master
008590* list can end up undrawable.
008600*
008610* Rounding every award up rather than down means
008620* the slot table can finish slightly over its
008630* theoretical ws-rate-range size - that is
008640* intentional and accepted; 216000 below simply
008650* stops placing once cte-max-slot-table-size is
008660* reached, so the overflow is bounded, not
008670* unlimited.
008680*
008690*
008700* Called once per work-table entry by the VARYING
008710* PERFORM in 200000 above - every award, not just
008720* the ones with a meaningfully large rate, passes
008730* through here and is guaranteed at least the one
008740* slot the zero-quantity guard provides.
008750 215000-begin-allocate-award-slots.
008760     MULTIPLY ws-wrk-rate (idx-work) BY ws-rate-range
008770        GIVING ws-mult-work
008780
008790     DIVIDE ws-mult-work BY ws-total-rate
008800        GIVING ws-divide-whole
008810     REMAINDER ws-divide-remainder
008820
008830     MOVE ws-divide-whole TO ws-award-slot-qty
008840     IF ws-divide-remainder IS GREATER THAN ZERO
008850         ADD cte-01 TO ws-award-slot-qty
008860     END-IF
008870
008880     IF ws-award-slot-qty IS EQUAL TO ZERO
008890         MOVE cte-01 TO ws-award-slot-qty
008900     END-IF
008910
008920     PERFORM 216000-begin-place-one-slot
008930        THRU 216000-end-place-one-slot
008940       VARYING ws-slot-fill-counter FROM cte-01 BY cte-01
008950         UNTIL ws-slot-fill-counter GREATER ws-award-slot-qty
008960            OR ws-slot-count EQUAL cte-max-slot-table-size.
008970 215000-end-allocate-award-slots.
008980     EXIT.
008990
009000* Appends one slot for the current award, but only
009010* while room remains under cte-max-slot-table-size
009020* - CPD-0314 raised that ceiling to 50000 once
009030* PROMO strategies started running enough high-
009040* volume low-rate awards to fill the old ceiling
009050* before every award had its proportional share
009060* placed. Once the ceiling is hit the remaining
009070* awards in this pass simply receive no further
009080* slots; this was judged preferable to abending a
009090* production run over a sizing exhaustion.
009100 216000-begin-place-one-slot.
009110     IF ws-slot-count LESS THAN cte-max-slot-table-size
009120         ADD cte-01 TO ws-slot-count
009130         SET idx-slot TO ws-slot-count
009140         MOVE ws-wrk-award-id (idx-work) TO
009150              ws-slot-award-id (idx-slot)
009160     END-IF.
009170 216000-end-place-one-slot.
009180     EXIT.
009190
009200* --- unclutter pass - swaps randomly chosen pairs of slots so --
009210* --- consecutive slot numbers do not keep landing on the same -
009220* --- award; this is the same exchange idiom carried since the -
009230* --- table-utility programs, just driven off the LCG instead -
009240* --- of FUNCTION RANDOM (no intrinsic functions in this shop's-
009250* --- batch standard, per DPSTD-014) -----------------------------
009260* Runs ws-slot-count swap passes over the table
009270* just assembled. The pass count tracking the
009280* table size rather than some fixed number of
009290* passes is deliberate - a small strategy's table
009300* gets proportionally fewer swaps than a 50000-row
009310* one, which has held up fine against PROMO's own
009320* visual spot-checks of sample RATETAB pulls since
009330* 1988.
009340*
009350*
009360* Runs after every slot has been placed, never
009370* interleaved with placement - interleaving would
009380* let an early swap land an award in a position
009390* that 216000 has not reached yet, which would
009400* corrupt the in-progress count rather than just
009410* the ordering.
009420 220000-begin-unclutter-slot-table.
009430     PERFORM 221000-begin-unclutter-one-pass
009440        THRU 221000-end-unclutter-one-pass
009450       VARYING ws-random-swap-index FROM cte-01 BY cte-01
009460         UNTIL ws-random-swap-index GREATER ws-slot-count.
009470 220000-end-unclutter-slot-table.
009480     EXIT.
009490
009500* Draws two slot positions from the house LCG
009510* (800000 below) and swaps whatever awards sit at
009520* them. Doing this ws-slot-count times per pass is
009530* not a true shuffle in the textbook sense, but it
009540* is what 88-CPD-0190 specified and has shipped
009550* against every production RATETAB since -
009560* changing the algorithm now would change which
009570* award a given historical draw would have landed
009580* on, which PROMO did not want touched.
009590 221000-begin-unclutter-one-pass.
009600     MOVE ws-slot-count TO ws-random-upper-bound
009610
009620     PERFORM 800000-begin-generate-pseudo-random
009630        THRU 800000-end-generate-pseudo-random
009640     SET ws-random-origin-idx TO ws-random-slot-number
009650
009660     PERFORM 800000-begin-generate-pseudo-random
009670        THRU 800000-end-generate-pseudo-random
009680     SET ws-random-destin-idx TO ws-random-slot-number
009690
009700     PERFORM 222000-begin-exchange-slot-positions
009710        THRU 222000-end-exchange-slot-positions.
009720 221000-end-unclutter-one-pass.
009730     EXIT.
009740
009750* Swaps the two award-ids chosen by 221000 using
009760* the one-variable holding area ws-slot-aux-award-
009770* id, the ordinary three-move exchange idiom
009780* rather than a REDEFINES trick - there is nothing
009790* to redefine, both sides are the same OCCURS
009800* entry addressed at two different subscripts.
009810 222000-begin-exchange-slot-positions.
009820     SET idx-slot TO ws-random-origin-idx
009830     MOVE ws-slot-award-id (idx-slot) TO ws-slot-aux-award-id
009840
009850     SET idx-slot TO ws-random-destin-idx
009860     MOVE ws-slot-award-id (idx-slot) TO
009870          ws-slot-award-id (ws-random-origin-idx)
009880
009890     MOVE ws-slot-aux-award-id TO ws-slot-award-id (idx-slot).
009900 222000-end-exchange-slot-positions.
009910     EXIT.
009920
009930* Writes one RATETAB record per slot in the
009940* freshly unclutterd table. rtb-slot-key is the
009950* 1-to-N position inside this group, not a file-
009960* wide sequence number - StgDrawRp's loader does
009970* not care about the absolute key value, only that
009980* the group's records arrive together and the slot
009990* count matches what 120000 over there derives
010000* from counting rows. ws-current-weight-value
010010* carries the blank tag on a normal pass or the
010020* 8-digit weight tag set by 340000 on a weight
010030* pass, so the two kinds of group are told apart
010040* downstream purely from this one field.
010050*
010060* CPD-0279 widened this record once already, from
010070* its original 24 bytes to the current 32, to
010080* leave four reserve bytes for a future field
010090* PROMO never ended up asking for - those four
010100* bytes remain plain FILLER to this day.
010110*
010120*
010130* Driven by the VARYING PERFORM back in 200000,
010140* once per slot in ascending idx-slot order -
010150* RATETAB's physical record order inside a group
010160* is therefore the post-unclutter slot order, not
010170* the original award-by-award allocation order.
010180 230000-begin-write-ratetab-records.
010190     MOVE ws-current-strategy-id  TO rtb-strategy-id
010200     MOVE ws-current-weight-value TO rtb-weight-value
010210     MOVE idx-slot                TO rtb-slot-key
010220     MOVE ws-slot-award-id (idx-slot) TO rtb-award-id
010230
010240     WRITE ratetab-rec.
010250 230000-end-write-ratetab-records.
010260     EXIT.
010270
010280* Looks for exactly one rule_weight row among this
010290* strategy's rule table and, if found, hands its
010300* RULE-VALUE string to the parser below. A
010310* strategy with no rule_weight row (the common
010320* case) falls straight through with no further
010330* action - the normal-pass RATETAB group built
010340* back at 200000 during 100000's main flow is
010350* already everything that strategy needs.
010360*
010370*
010380* Only the first matching rule_weight row is used
010390* even if, through some data error, more than one
010400* such row exists for a strategy - the VARYING
010410* PERFORM's weight-rule-found test stops the
010420* search at the first hit and the remaining rule
010430* rows are simply never looked at for this
010440* purpose.
010450 300000-begin-process-weight-rules.
010460     MOVE "N" TO ws-weight-rule-found-sw
010470
010480     PERFORM 305000-begin-find-weight-rule-row
010490        THRU 305000-end-find-weight-rule-row
010500       VARYING idx-rule FROM cte-01 BY cte-01
010510         UNTIL idx-rule GREATER ws-rule-count-this-strgy
010520            OR weight-rule-found
010530
010540     IF weight-rule-found
010550         PERFORM 310000-begin-parse-rule-value
010560            THRU 310000-end-parse-rule-value
010570     END-IF.
010580 300000-end-process-weight-rules.
010590     EXIT.
010600
010610* A rule_weight row is identified by the three-
010620* part test below - award-id zero (a weight rule
010630* is not tied to one award), rule-type 1, and
010640* rule-model literally "rule_weight" - rather than
010650* by any positional convention in the rule file,
010660* since 131000 above loads rule rows in file
010670* order, not grouped by type.
010680 305000-begin-find-weight-rule-row.
010690     IF ws-rul-award-id  (idx-rule) IS EQUAL TO ZERO
010700     AND ws-rul-rule-type (idx-rule) IS EQUAL TO cte-01
010710     AND ws-rul-rule-model (idx-rule) IS EQUAL TO "rule_weight"
010720         SET weight-rule-found TO TRUE
010730         MOVE ws-rul-rule-value (idx-rule) TO
010740              ws-rule-value-work
010750     END-IF.
010760 305000-end-find-weight-rule-row.
010770     EXIT.
010780
010790* Drives the RULE-VALUE tokenizer end to end for
010800* one strategy. CPD-0217 replaced the original
010810* INSPECT-based scanner with this UNSTRING/POINTER
010820* version after the old logic was found to
010830* silently drop the last weight group in the
010840* string whenever RULE-VALUE had no trailing space
010850* to anchor on - UNSTRING advancing a POINTER does
010860* not have that edge case. cte-max-weight-groups
010870* caps the parse the same way the award and rule
010880* tables are capped elsewhere in this program, so
010890* a malformed or oversized RULE-VALUE cannot run
010900* the table past its declared OCCURS ceiling.
010910*
010920*
010930* ws-weight-group-count is reset to zero here for
010940* the same reason 205000 resets its own totals -
010950* RULE-VALUE is parsed fresh every time this
010960* paragraph runs, once per strategy carrying a
010970* rule_weight row, never accumulated across
010980* strategies.
010990 310000-begin-parse-rule-value.
011000     MOVE cte-01 TO ws-parse-pointer
011010     MOVE ZERO   TO ws-weight-group-count
011020
011030     PERFORM 311000-begin-measure-rule-value
011040        THRU 311000-end-measure-rule-value
011050
011060     PERFORM 320000-begin-parse-one-weight-group
011070        THRU 320000-end-parse-one-weight-group
011080       UNTIL ws-parse-pointer GREATER ws-rule-value-length
011090          OR ws-weight-group-count EQUAL cte-max-weight-groups.
011100 310000-end-parse-rule-value.
011110     EXIT.
011120
011130* scans backward from the last byte of the 100-char work area to
011140* find the last non-blank position - an all-blank RULE-VALUE
011150* leaves idx-rv-char at zero, so ws-rule-value-length comes out
011160* zero and 310000's UNTIL test is already satisfied; no weight
011170* groups get built, which is the correct no-op per CPD-0338
011180* This scan has to run once, up front, before
011190* 320000's UNSTRING loop even starts - without a
011200* known length to bound against, the parser below
011210* would have no way to tell "ran out of real data"
011220* apart from "found another all-blank token" on a
011230* RULE-VALUE shorter than the full 100-byte field.
011240 311000-begin-measure-rule-value.
011250     SET idx-rv-char TO 100
011260
011270     PERFORM 312000-begin-scan-backward-one-char
011280        THRU 312000-end-scan-backward-one-char
011290       UNTIL idx-rv-char LESS THAN cte-01
011300          OR ws-rule-value-char (idx-rv-char) NOT EQUAL SPACE
011310
011320     SET ws-rule-value-length TO idx-rv-char.
011330 311000-end-measure-rule-value.
011340     EXIT.
011350
011360* One step of the backward scan PERFORMed from
011370* 311000; again split into its own paragraph
011380* purely because a VARYING/UNTIL loop in this
011390* shop's paragraphs always has a body paragraph of
011400* its own.
011410 312000-begin-scan-backward-one-char.
011420     SET idx-rv-char DOWN BY cte-01.
011430 312000-end-scan-backward-one-char.
011440     EXIT.
011450
011460* Peels one space-delimited token off ws-rule-
011470* value-work. A trailing run of spaces at the end
011480* of a shorter-than-100 RULE-VALUE unstrings to an
011490* all-spaces token, which the NOT EQUAL SPACES
011500* test below quietly discards rather than treating
011510* as a malformed group - this is what lets
011520* 311000's backward-scan length and UNSTRING's own
011530* pointer advance agree on where the real data
011540* ends.
011550 320000-begin-parse-one-weight-group.
011560     MOVE SPACES TO ws-one-group-token
011570
011580     UNSTRING ws-rule-value-work DELIMITED BY SPACE
011590         INTO ws-one-group-token
011600         WITH POINTER ws-parse-pointer
011610
011620     IF ws-one-group-token NOT EQUAL SPACES
011630         PERFORM 330000-begin-split-weight-and-ids
011640            THRU 330000-end-split-weight-and-ids
011650     END-IF.
011660 320000-end-parse-one-weight-group.
011670     EXIT.
011680
011690* Splits one "WEIGHT:ID,ID,ID" token on its colon.
011700* A token with no colon (ws-group-delimiter stays
011710* blank rather than becoming ":") is not a weight
011720* group at all and is dropped here without being
011730* counted - RULE-VALUE is free-form enough that
011740* PROMO has, in practice, entered stray tokens
011750* that were never meant to parse as anything.
011760*
011770* The WGT-RULE-DIGITS class test below was part of
011780* the original CPD-0217 rewrite but never actually
011790* got wired in until this pass - a WEIGHT part
011800* that is not clean digits (a fat-fingered decimal
011810* point, a stray letter) is now rejected the same
011820* way a missing colon is, instead of being carried
011830* forward as RATETAB's weight tag and silently
011840* never matched by anything downstream in
011850* StgDrawRp. Rejected groups are simply not
011860* counted and not built - the rest of the
011870* RULE-VALUE string still gets its turn.
011880*
011890* ws-group-weight-part is a fixed 8-byte field but
011900* UNSTRING pads a shorter token out to the full 8
011910* bytes with trailing spaces, same as any MOVE -
011920* the class test below runs against
011930* ws-weight-length bytes of it, not all 8, so a
011940* normal 3-4 digit WEIGHT like "4000" still passes.
011950* ws-weight-group-count is only incremented once
011960* the colon test and the digit test both pass - a
011970* strategy whose RULE-VALUE parses to zero valid
011980* groups behaves exactly like a strategy with no
011990* rule_weight row at all, since 300000's caller
012000* never sees a distinction between "no rule" and
012010* "rule present but nothing parsed".
012020 330000-begin-split-weight-and-ids.
012030     MOVE SPACES TO ws-group-weight-part
012040                    ws-group-ids-part
012050                    ws-group-delimiter
012060
012070     UNSTRING ws-one-group-token DELIMITED BY ":"
012080         INTO ws-group-weight-part
012090                  DELIMITER IN ws-group-delimiter
012100              ws-group-ids-part
012110
012120*    ws-group-weight-part comes back from UNSTRING
012130*    padded with trailing spaces out to its full
012140*    8 bytes, same as any MOVE into a shorter
012150*    alphanumeric receiver - SPEC's own sample
012160*    RULE-VALUE ("4000:102,103,...") parses to a
012170*    weight token of "4000", not "4000    ", so
012180*    the digit class test below has to run against
012190*    only the real characters or it fails on every
012200*    weight shorter than eight bytes - the TALLYING
012210*    FOR TRAILING SPACE idiom already used below for
012220*    the id list measures the weight part the same
012230*    way.
012240     MOVE ZERO TO ws-weight-trailing
012250     INSPECT ws-group-weight-part TALLYING ws-weight-trailing
012260        FOR TRAILING SPACE
012270     SUBTRACT ws-weight-trailing FROM 8 GIVING ws-weight-length
012280
012290     IF ws-group-delimiter IS EQUAL TO ":"
012300         AND ws-weight-length IS GREATER THAN ZERO
012310         AND ws-group-weight-part (1:ws-weight-length)
012320                 IS WGT-RULE-DIGITS
012330         ADD cte-01 TO ws-weight-group-count
012340         PERFORM 340000-begin-build-weight-subset-table
012350            THRU 340000-end-build-weight-subset-table
012360     END-IF.
012370 330000-end-split-weight-and-ids.
012380     EXIT.
012390
012400* Builds the award-id list named in this weight
012410* group, matches it against the strategy's own
012420* master award list, and - only if at least one id
012430* actually matched a real award (CPD-0241, a
012440* weight group naming nothing the strategy carries
012450* is skipped rather than producing an empty
012460* RATETAB group) - runs 200000 again to assemble
012470* and write that group's own slot table. ws-group-
012480* weight-part was already set by 330000 and is
012490* picked up as ws-current-weight-value just before
012500* the recursive call so 230000 tags every record
012510* written on this pass with it.
012520*
012530* ws-work-award-count is reset to zero at the top
012540* here regardless of whether the previous pass
012550* left anything in the table - this paragraph owns
012560* rebuilding ws-work-table fresh for every weight
012570* group, the same way 150000 owns it for the one
012580* normal pass.
012590*
012600*
012610* The award-id list is rebuilt fresh for every
012620* group via ws-group-award-id-count reset to zero
012630* at the top - there is no carry-over of matched
012640* ids between one weight group and the next inside
012650* the same strategy.
012660 340000-begin-build-weight-subset-table.
012670     MOVE ZERO TO ws-group-award-id-count
012680     MOVE cte-01 TO ws-ids-pointer
012690
012700     MOVE ZERO TO ws-ids-trailing
012710     INSPECT ws-group-ids-part TALLYING ws-ids-trailing
012720        FOR TRAILING SPACE
012730     SUBTRACT ws-ids-trailing FROM 100 GIVING ws-ids-length
012740
012750     PERFORM 341000-begin-parse-one-award-id
012760        THRU 341000-end-parse-one-award-id
012770       UNTIL ws-ids-pointer GREATER ws-ids-length
012780          OR ws-group-award-id-count EQUAL
012790             cte-max-awards-per-group
012800
012810     MOVE ZERO TO ws-work-award-count
012820
012830     PERFORM 342000-begin-match-one-award
012840        THRU 342000-end-match-one-award
012850       VARYING idx-group-id FROM cte-01 BY cte-01
012860         UNTIL idx-group-id GREATER ws-group-award-id-count
012870       AFTER idx-award FROM cte-01 BY cte-01
012880         UNTIL idx-award GREATER ws-award-count-this-strgy
012890
012900     IF ws-work-award-count IS GREATER THAN ZERO
012910         MOVE ws-group-weight-part TO ws-current-weight-value
012920         PERFORM 200000-begin-assemble-work-table
012930            THRU 200000-end-assemble-work-table
012940     END-IF.
012950 340000-end-build-weight-subset-table.
012960     EXIT.
012970
012980* Peels one comma-delimited award-id off the
012990* group's id list, same blank-token discard rule
013000* as 320000 uses on the outer, space- delimited
013010* list.
013020 341000-begin-parse-one-award-id.
013030     MOVE SPACES TO ws-one-id-token
013040
013050     UNSTRING ws-group-ids-part DELIMITED BY ","
013060         INTO ws-one-id-token
013070         WITH POINTER ws-ids-pointer
013080
013090     IF ws-one-id-token NOT EQUAL SPACES
013100         ADD cte-01 TO ws-group-award-id-count
013110         SET idx-group-id TO ws-group-award-id-count
013120         MOVE ws-one-id-token TO ws-grp-award-id (idx-group-id)
013130     END-IF.
013140 341000-end-parse-one-award-id.
013150     EXIT.
013160
013170* Nested VARYING/AFTER compare - every award-id
013180* named in the weight group against every award
013190* actually on file for the strategy. cte-max-
013200* awards-per-group (50) and the strategy's own
013210* award ceiling together bound this to a few
013220* thousand comparisons worst case, well inside
013230* what a batch run can absorb once per strategy.
013240 342000-begin-match-one-award.
013250     IF ws-grp-award-id (idx-group-id) IS EQUAL TO
013260        ws-awd-award-id  (idx-award)
013270         PERFORM 343000-begin-copy-matched-award
013280            THRU 343000-end-copy-matched-award
013290     END-IF.
013300 342000-end-match-one-award.
013310     EXIT.
013320
013330* Files one matched award into ws-work-table for
013340* the weight pass currently being built - the same
013350* paragraph shape as 151000 above, just driven by
013360* a match test instead of a straight copy-all.
013370 343000-begin-copy-matched-award.
013380     ADD cte-01 TO ws-work-award-count
013390     SET idx-work TO ws-work-award-count
013400
013410     MOVE ws-awd-award-id (idx-award) TO
013420          ws-wrk-award-id (idx-work)
013430     MOVE ws-awd-rate     (idx-award) TO
013440          ws-wrk-rate     (idx-work).
013450 343000-end-copy-matched-award.
013460     EXIT.
013470
013480* --- shop-standard linear congruential generator (DPSTD-014) --
013490* --- avoids FUNCTION RANDOM so the batch standard on intrinsic -
013500* --- functions is not violated; seed carries forward run to run
013510* Two LCG draws chained together below - the first
013520* advances the seed for its own sake (so the seed
013530* never repeats a value it has already produced
013540* inside this run), the second re-keys off the
013550* freshly advanced seed and the caller's upper
013560* bound to land a value in [1,upper-bound].
013570* StgDrawRp's own copy of this generator (it has
013580* no COPY/CALL convention to share this paragraph
013590* across programs) uses the identical multiplier,
013600* increment and modulus so the two programs'
013610* random streams are reasoned about the same way
013620* when PROMO asks questions about draw fairness.
013630*
013640*
013650* ws-random-discard exists purely because DIVIDE's
013660* GIVING clause is mandatory even when only the
013670* REMAINDER is wanted - the quotient is computed
013680* and thrown away on both DIVIDEs below, which is
013690* the normal idiom this shop uses anywhere only
013700* the remainder matters.
013710 800000-begin-generate-pseudo-random.
013720     MULTIPLY ws-random-seed BY ws-random-multiplier
013730        GIVING ws-random-product
013740
013750     ADD ws-random-increment TO ws-random-product
013760
013770     DIVIDE ws-random-product BY ws-random-modulus
013780        GIVING ws-random-discard
013790     REMAINDER ws-random-seed
013800
013810     MULTIPLY ws-random-seed BY ws-random-upper-bound
013820        GIVING ws-random-product
013830
013840     DIVIDE ws-random-product BY ws-random-modulus
013850        GIVING ws-random-discard
013860     REMAINDER ws-random-slot-number
013870
013880     ADD cte-01 TO ws-random-slot-number.
013890 800000-end-generate-pseudo-random.
013900     EXIT.
013910
013920* Closes all three files and prints the
013930* strategies-read / strategies-skipped tally. The
013940* skipped count is the only thing an operator
013950* watching the run log needs to see to know
013960* whether CPD-0205's empty-strategy warnings fired
013970* at all this run - a nonzero count here means the
013980* DISPLAY blocks from 120000 are further up in the
013990* same job log.
014000 900000-begin-terminate-run.
014010     CLOSE award-file
014020     CLOSE rule-file
014030     CLOSE ratetab-file
014040
014050     DISPLAY SPACE
014060     DISPLAY "+---+----+---+----+---+----+---+----+"
014070     DISPLAY "|  STGARMRY - ASSEMBLY RUN COMPLETE.  |"
014080     DISPLAY "+---+----+---+----+---+----+---+----+"
014090     DISPLAY "| STRATEGIES READ    : [" ws-strategy-count "]."
014100     DISPLAY "| STRATEGIES SKIPPED : [" ws-strategy-empty-count
014110             "]."
014120     DISPLAY "+---+----+---+----+---+----+---+----+".
014130 900000-end-terminate-run.
014140     EXIT.
014150
014160 END PROGRAM StgArmry.
