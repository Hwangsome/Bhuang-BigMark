000100*-----------------------------------------------------------*
000110*  PROGRAM-ID.  StgDrawRp                                    *
000120*  Strategy Dispatch / batch draw driver / summary report.   *
000130*-----------------------------------------------------------*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID. StgDrawRp.
000160 AUTHOR. R W TREML.
000170 INSTALLATION. DATA PROCESSING - PROMOTIONS UNIT.
000180 DATE-WRITTEN. 07/14/1989.
000190 DATE-COMPILED.
000200 SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000210
000220*-----------------------------------------------------------*
000230*  C H A N G E   L O G                                       *
000240*-----------------------------------------------------------*
000250*  07/14/89  RWT  CPD-0502  ORIGINAL CODING.  COMPANION JOB  *
000260*                  STEP TO STGARMRY - READS THE RATETAB FILE *
000270*                  STGARMRY WRITES AND DRAWS AGAINST IT.     *
000280*  07/21/89  RWT  CPD-0509  ADDED NORMAL-RANGE-TABLE AND      *
000290*                  WEIGHT-RANGE-TABLE LOAD FROM RATETAB.     *
000300*  07/28/89  RWT  CPD-0514  SLOT-STORE AS ONE FLAT TABLE,     *
000310*                  RANGE TABLES HOLD START/COUNT POINTERS    *
000320*                  INTO IT INSTEAD OF COPYING AWARD IDS.     *
000330*  08/03/89  RWT  CPD-0518  ADDED AWARD-TITLE LOOKUP TABLE -  *
000340*                  RE-READS THE AWARD FILE JUST FOR TITLES,  *
000350*                  SAME AS STGARMRY DOES FOR THE SLOT WORK.  *
000360*  08/11/89  RWT  CPD-0523  ADDED DECLARATIVES FOR THE FOUR   *
000370*                  SEQUENTIAL FILES - SEE STGARMRY CPD-0290.  *
000380*  08/19/89  RWT  CPD-0527  DISPATCH NOW SETS FALLBACK STATUS *
000390*                  F SEPARATELY FROM NORMAL STATUS N - SHOP   *
000400*                  AUDIT WANTED THE TWO BROKEN OUT.          *
000410*  09/02/89  RWT  CPD-0534  ACCUM TABLE KEYED STRATEGY+AWARD, *
000420*                  LINEAR SEARCH-OR-APPEND, NO SORT ON IT.    *
000430*  09/15/89  RWT  CPD-0540  ADDED STRATEGY-STATS TABLE FOR     *
000440*                  ERROR/FALLBACK COUNTS SEPARATE FROM WINS.  *
000450*  10/06/89  RWT  CPD-0549  SORT STEP ADDED AHEAD OF THE       *
000460*                  REPORT - SEE DEMORWCS FOR THE PATTERN.      *
000470*  10/19/89  RWT  CPD-0555  REPORT SECTION WRITTEN - PAGE      *
000480*                  HEADING, STRATEGY CONTROL BREAK, AWARD      *
000490*                  DETAIL, STRATEGY AND FINAL FOOTINGS.        *
000500*  11/02/89  RWT  CPD-0561  USE BEFORE REPORTING ON THE        *
000510*                  STRATEGY FOOTING TO PULL THE STATS ROW.     *
000520*  03/14/90  RWT  CPD-0588  PLACEHOLDER SORT RECORD FOR A      *
000530*                  STRATEGY WITH NO AWARD WINS (ALL ERRORS) SO *
000540*                  THE CONTROL BREAK STILL FIRES FOR IT.       *
000550*  08/22/91  JFK  CPD-0649  RANDOM SLOT GENERATOR REWRITTEN TO *
000560*                  THE HOUSE LCG - SAME AS STGARMRY, DPSTD-014 *
000570*                  FORBIDS FUNCTION RANDOM IN NEW CODE NOW.    *
000580*  02/09/93  JFK  CPD-0714  PERCENTAGE OF STRATEGY DRAWS NOW    *
000590*                  ROUNDED TO 2 DECIMALS ON THE DETAIL LINE.   *
000600*  11/30/94  MTC  CPD-0777  REQUEST-REC TRIMMED TO THE UNIT'S  *
000610*                  26-BYTE RECORD LENGTH STANDARD - NO FILLER  *
000620*                  LEFT, ALL THREE FIELDS FILL THE RECORD.      *
000630*  06/06/96  MTC  CPD-0820  RESULT-REC SAME TREATMENT - 31      *
000640*                  BYTES, NO FILLER.  ADDED RECORD CONTAINS ON  *
000650*                  ALL FOUR SEQUENTIAL FDS TO MATCH STGARMRY'S. *
000660*  01/11/99  MTC  CPD-0861  Y2K - WS-RUN-DATE NOW CARRIES A     *
000670*                  FULL 4-DIGIT CENTURY THROUGH TO THE PAGE     *
000680*                  HEADING.  NO 2-DIGIT YEAR FIELDS REMAIN.     *
000690*  07/19/00  MTC  CPD-0879  Y2K FOLLOW-UP - CONFIRMED NO OTHER  *
000700*                  DATE FIELD IN THIS PROGRAM NEEDED CHANGING.  *
000710*  05/02/02  DAS  CPD-0930  ADDED A RERUN TRACE OF THE SORTED   *
000720*                  ACCUMULATOR ROWS UNDER UPSI-0 - COMPANION TO *
000730*                  STGARMRY'S OWN TRACE SWITCH.                *
000740*  09/17/04  DAS  CPD-0977  TIGHTENED THE WEIGHT-RANGE-TABLE     *
000750*                  SEARCH TO STOP AT THE FIRST STRATEGY BOUNDARY*
000760*                  MISMATCH INSTEAD OF SCANNING THE WHOLE TABLE.*
000770*  02/08/06  DAS  CPD-1019  LAST MAINTENANCE BEFORE THE PROMO    *
000780*                  ENGINE REPLATFORM.  NO FURTHER CHANGES.      *
000790*-----------------------------------------------------------*
000800
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
000860     UPSI-0 ON STATUS IS RERUN-SWITCH-ON
000870     UPSI-0 OFF STATUS IS RERUN-SWITCH-OFF.
000880
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910     SELECT award-file    ASSIGN TO AWARDS
000920            ORGANIZATION IS SEQUENTIAL
000930            FILE STATUS  IS fs-award-file.
000940
000950     SELECT ratetab-file  ASSIGN TO RATETAB
000960            ORGANIZATION IS SEQUENTIAL
000970            FILE STATUS  IS fs-ratetab-file.
000980
000990     SELECT request-file  ASSIGN TO REQUESTS
001000            ORGANIZATION IS SEQUENTIAL
001010            FILE STATUS  IS fs-request-file.
001020
001030     SELECT result-file   ASSIGN TO RESULTS
001040            ORGANIZATION IS SEQUENTIAL
001050            FILE STATUS  IS fs-result-file.
001060
001070     SELECT sort-work     ASSIGN TO SORTWORK.
001080
001090     SELECT report-file   ASSIGN TO SUMRPT
001100            ORGANIZATION IS SEQUENTIAL.
001110
001120 DATA DIVISION.
001130 FILE SECTION.
001140*  CPD-0777/CPD-0820 - FD LENGTHS BELOW MUST AGREE BYTE FOR BYTE
001150*  WITH STGARMRY'S OWN AWARD-REC (SAME PHYSICAL FILE) AND WITH
001160*  THE UNIT'S RECORD-LENGTH STANDARD FOR REQUESTS/RESULTS.
001170 FD  award-file
001180     RECORDING MODE IS F
001190     RECORD CONTAINS 80 CHARACTERS
001200     LABEL RECORD IS STANDARD.
001210 01  award-rec.
001220     05  awd-strategy-id          PIC 9(10).
001230     05  awd-award-id             PIC 9(04).
001240     05  awd-award-title          PIC X(20).
001250     05  awd-award-subtitle       PIC X(20).
001260     05  awd-award-count          PIC 9(06).
001270     05  awd-award-count-surplus  PIC 9(06).
001280     05  awd-award-rate           PIC 9(03)V9(04).
001290     05  awd-sort-order           PIC 9(03).
001300     05  FILLER                   PIC X(04).
001310
001320 FD  ratetab-file
001330     RECORDING MODE IS F
001340     RECORD CONTAINS 32 CHARACTERS
001350     LABEL RECORD IS STANDARD.
001360 01  ratetab-rec.
001370     05  rtb-strategy-id          PIC 9(10).
001380     05  rtb-weight-value         PIC X(08).
001390     05  rtb-slot-key             PIC 9(06).
001400     05  rtb-award-id             PIC 9(04).
001410     05  FILLER                   PIC X(04).
001420
001430 FD  request-file
001440     RECORDING MODE IS F
001450     RECORD CONTAINS 26 CHARACTERS
001460     LABEL RECORD IS STANDARD.
001470 01  request-rec.
001480*    NO FILLER BELOW - THE THREE FIELDS ALREADY FILL THE FULL
001490*    26-BYTE CONTRACT WITH THE FEED PROGRAM; NO SPARE BYTES.
001500     05  req-request-id           PIC 9(08).
001510     05  req-strategy-id          PIC 9(10).
001520     05  req-weight-value         PIC X(08).
001530
001540 FD  result-file
001550     RECORDING MODE IS F
001560     RECORD CONTAINS 31 CHARACTERS
001570     LABEL RECORD IS STANDARD.
001580 01  result-rec.
001590*    NO FILLER BELOW - SAME SITUATION AS REQUEST-REC, ONLY NOW
001600*    31 BYTES WITH NO SPARE.  CPD-0820.
001610     05  res-request-id           PIC 9(08).
001620     05  res-strategy-id          PIC 9(10).
001630     05  res-weight-value         PIC X(08).
001640     05  res-award-id             PIC 9(04).
001650     05  res-status               PIC X(01).
001660
001670 SD  sort-work.
001680 01  sort-work-rec.
001690     05  swk-strategy-id          PIC 9(10).
001700     05  swk-award-id             PIC 9(04).
001710     05  swk-win-count            PIC 9(08) COMP.
001720
001730 FD  report-file
001740     REPORT IS summary-report.
001750
001760 WORKING-STORAGE SECTION.
001770 77  fs-award-file             PIC 9(02)      VALUE ZEROES.
001780 77  fs-ratetab-file           PIC 9(02)      VALUE ZEROES.
001790 77  fs-request-file           PIC 9(02)      VALUE ZEROES.
001800 77  fs-result-file            PIC 9(02)      VALUE ZEROES.
001810
001820 77  ws-award-eof-sw           PIC X(01)      VALUE "N".
001830 77  ws-ratetab-eof-sw         PIC X(01)      VALUE "N".
001840 77  ws-request-eof-sw         PIC X(01)      VALUE "N".
001850 77  ws-sort-eof-sw            PIC X(01)      VALUE "N".
001860     88  award-file-eof                       VALUE "Y".
001870     88  ratetab-file-eof                      VALUE "Y".
001880     88  request-file-eof                      VALUE "Y".
001890     88  sort-work-eof                          VALUE "Y".
001900
001910 78  cte-01                    VALUE 1.
001920 78  cte-zero                  VALUE 0.
001930 78  cte-max-award-titles      VALUE 100000.
001940 78  cte-max-strategies        VALUE 2000.
001950 78  cte-max-weight-groups     VALUE 5000.
001960 78  cte-max-total-slots       VALUE 200000.
001970 78  cte-max-accum-rows        VALUE 20000.
001980 78  cte-lcg-multiplier        VALUE 31821.
001990 78  cte-lcg-increment         VALUE 13849.
002000 78  cte-lcg-modulus           VALUE 65536.
002010
002020*-------------------------------------------------------------*
002030*  AWARD-TITLE LOOKUP - LOADED ONCE FROM THE AWARD FILE, ONLY *
002040*  FOR THE SUMMARY REPORT'S DETAIL LINE.  STGARMRY DOES THE   *
002050*  REAL WORK WITH THIS FILE; WE ONLY WANT THE NAMES.          *
002060*-------------------------------------------------------------*
002070 01  ws-award-title-table.
002080     05  ws-award-title-count     PIC 9(06) COMP VALUE ZERO.
002090     05  ws-award-title-entry OCCURS 1 TO 100000 TIMES
002100             DEPENDING ON ws-award-title-count
002110             INDEXED BY idx-title.
002120         07  wat-strategy-id      PIC 9(10).
002130         07  wat-award-id         PIC 9(04).
002140         07  wat-award-title      PIC X(20).
002150
002160*-------------------------------------------------------------*
002170*  RATETAB LOAD WORK AREA                                     *
002180*-------------------------------------------------------------*
002190 01  ws-slot-store.
002200     05  ws-slot-store-count      PIC 9(06) COMP VALUE ZERO.
002210     05  ws-slot-store-entry OCCURS 1 TO 200000 TIMES
002220             DEPENDING ON ws-slot-store-count
002230             INDEXED BY idx-slot-store.
002240         07  sls-award-id         PIC 9(04).
002250
002260*-------------------------------------------------------------*
002270*  NORMAL-RANGE-TABLE ARRIVES IN STRATEGY-ID ORDER - STGARMRY  *
002280*  WRITES RATETAB ONE STRATEGY AT A TIME AND 120000 OPENS A    *
002290*  NEW GROUP ONLY ON A BOUNDARY CHANGE - SO SEARCH ALL BELOW   *
002300*  AT 220000 CAN BINARY-SEARCH IT.  SEE CPD-0509.              *
002310*-------------------------------------------------------------*
002320 01  ws-normal-range-table.
002330     05  ws-normal-range-count    PIC 9(06) COMP VALUE ZERO.
002340     05  ws-normal-range-entry OCCURS 1 TO 2000 TIMES
002350             DEPENDING ON ws-normal-range-count
002360             ASCENDING KEY nrg-strategy-id
002370             INDEXED BY idx-normal.
002380         07  nrg-strategy-id      PIC 9(10).
002390         07  nrg-slot-start       PIC 9(06) COMP.
002400         07  nrg-slot-count       PIC 9(06) COMP.
002410
002420 01  ws-weight-range-table.
002430     05  ws-weight-range-count    PIC 9(06) COMP VALUE ZERO.
002440     05  ws-weight-range-entry OCCURS 1 TO 5000 TIMES
002450             DEPENDING ON ws-weight-range-count
002460             INDEXED BY idx-weight.
002470         07  wrg-strategy-id      PIC 9(10).
002480         07  wrg-weight-value     PIC X(08).
002490         07  wrg-slot-start       PIC 9(06) COMP.
002500         07  wrg-slot-count       PIC 9(06) COMP.
002510
002520 01  ws-load-control.
002530     05  ws-load-first-sw         PIC X(01)  VALUE "Y".
002540         88  ws-load-first-group              VALUE "Y".
002550     05  ws-group-open-sw         PIC X(01)  VALUE "N".
002560         88  ws-group-is-open                 VALUE "Y".
002570     05  ws-open-strategy-id      PIC 9(10)  VALUE ZERO.
002580     05  ws-open-weight-value     PIC X(08)  VALUE SPACES.
002590     05  ws-open-slot-start       PIC 9(06) COMP VALUE ZERO.
002600     05  ws-open-slot-count       PIC 9(06) COMP VALUE ZERO.
002610     05  ws-open-is-normal-sw     PIC X(01)  VALUE "N".
002620         88  ws-open-is-normal                VALUE "Y".
002630         88  ws-open-is-weighted               VALUE "N".
002640
002650*-------------------------------------------------------------*
002660*  DRAW WORK AREA                                              *
002670*-------------------------------------------------------------*
002680 01  ws-draw-control.
002690     05  ws-picked-slot           PIC 9(06) COMP VALUE ZERO.
002700     05  ws-picked-award-id       PIC 9(04)      VALUE ZERO.
002710     05  ws-picked-status         PIC X(01)      VALUE SPACE.
002720     05  ws-weight-is-blank-sw    PIC X(01)      VALUE "Y".
002730         88  ws-weight-is-blank                 VALUE "Y".
002740         88  ws-weight-is-not-blank              VALUE "N".
002750     05  ws-weight-value-trailing PIC 9(02) COMP VALUE ZERO.
002760     05  ws-weight-value-length   PIC 9(02) COMP VALUE ZERO.
002770     05  ws-weight-found-sw       PIC X(01)      VALUE "N".
002780         88  ws-weight-table-found               VALUE "Y".
002790         88  ws-weight-table-not-found            VALUE "N".
002800     05  ws-normal-found-sw       PIC X(01)      VALUE "N".
002810         88  ws-normal-table-found                VALUE "Y".
002820         88  ws-normal-table-not-found             VALUE "N".
002830
002840*-------------------------------------------------------------*
002850*  HOUSE RANDOM NUMBER GENERATOR - DPSTD-014.  SAME FORMULA AS *
002860*  STGARMRY; DUPLICATED HERE BECAUSE THE SHOP HAS NO CALL/COPY *
002870*  CONVENTION FOR SHARING WORKING STORAGE BETWEEN PROGRAMS.     *
002880*-------------------------------------------------------------*
002890 01  ws-random-control.
002900     05  ws-random-seed           PIC 9(09) COMP VALUE 7919.
002910     05  ws-random-product        PIC 9(18) COMP VALUE ZERO.
002920     05  ws-random-discard        PIC 9(09) COMP VALUE ZERO.
002930     05  ws-random-range-size     PIC 9(06) COMP VALUE ZERO.
002940     05  ws-random-slot-number    PIC 9(06) COMP VALUE ZERO.
002950
002960*-------------------------------------------------------------*
002970*  ACCUMULATION TABLES - BUILT DURING THE DRAW LOOP, SORTED    *
002980*  AHEAD OF THE REPORT.  AWARD ROWS AND STRATEGY STATS ARE     *
002990*  KEPT SEPARATE SINCE AN ERROR DRAW HAS NO AWARD TO CREDIT.   *
003000*-------------------------------------------------------------*
003010 01  ws-accum-table.
003020     05  ws-accum-count           PIC 9(06) COMP VALUE ZERO.
003030     05  ws-accum-entry OCCURS 1 TO 20000 TIMES
003040             DEPENDING ON ws-accum-count
003050             INDEXED BY idx-accum.
003060         07  acc-strategy-id      PIC 9(10).
003070         07  acc-award-id         PIC 9(04).
003080         07  acc-win-count        PIC 9(08) COMP.
003090
003100 01  ws-strategy-stats-table.
003110     05  ws-stats-count           PIC 9(06) COMP VALUE ZERO.
003120     05  ws-stats-entry OCCURS 1 TO 2000 TIMES
003130             DEPENDING ON ws-stats-count
003140             INDEXED BY idx-stats.
003150         07  sst-strategy-id      PIC 9(10).
003160         07  sst-total-draws      PIC 9(08) COMP.
003170         07  sst-error-count      PIC 9(08) COMP.
003180         07  sst-fallback-count   PIC 9(08) COMP.
003190
003200 01  ws-grand-totals.
003210     05  ws-grand-requests        PIC 9(08) COMP VALUE ZERO.
003220     05  ws-grand-errors          PIC 9(08) COMP VALUE ZERO.
003230     05  ws-grand-fallbacks       PIC 9(08) COMP VALUE ZERO.
003240
003250*-------------------------------------------------------------*
003260*  REPORT-DRIVING WORK AREA - MOVED IN FROM THE SORTED FILE    *
003270*  AND FROM THE STRATEGY-STATS LOOKUP BEFORE EACH GENERATE.    *
003280*-------------------------------------------------------------*
003290 01  ws-report-detail-work.
003300     05  ws-rpt-strategy-id       PIC 9(10)      VALUE ZERO.
003310     05  ws-rpt-award-id          PIC 9(04)      VALUE ZERO.
003320     05  ws-rpt-award-title       PIC X(20)      VALUE SPACES.
003330     05  ws-rpt-win-count         PIC 9(08) COMP VALUE ZERO.
003340     05  ws-rpt-has-detail-sw     PIC X(01)      VALUE "Y".
003350         88  ws-rpt-has-detail                  VALUE "Y".
003360         88  ws-rpt-has-no-detail                VALUE "N".
003370
003380 01  ws-report-pct               PIC 9(03)V9(02) VALUE ZERO.
003390 01  ws-report-pct-parts REDEFINES ws-report-pct.
003400     05  ws-report-pct-whole     PIC 9(03).
003410     05  ws-report-pct-decimal   PIC 9(02).
003420
003430 01  ws-footing-work.
003440     05  ws-foot-total-draws      PIC 9(08) COMP VALUE ZERO.
003450     05  ws-foot-error-count      PIC 9(08) COMP VALUE ZERO.
003460     05  ws-foot-fallback-count   PIC 9(08) COMP VALUE ZERO.
003470
003480 01  ws-result-audit.
003490     05  ws-result-aud-award-id   PIC 9(04)      VALUE ZERO.
003500     05  ws-result-aud-status     PIC X(01)      VALUE SPACE.
003510 01  ws-result-aud-key REDEFINES ws-result-audit.
003520     05  ws-result-aud-key-chars  PIC X(05).
003530
003540 01  ws-run-date-ccyymmdd        PIC 9(08)       VALUE ZERO.
003550 01  ws-run-date-parts REDEFINES ws-run-date-ccyymmdd.
003560     05  ws-run-date-ccyy         PIC 9(04).
003570     05  ws-run-date-mm           PIC 9(02).
003580     05  ws-run-date-dd           PIC 9(02).
003590
003600 01  ws-misc-work.
003610     05  ws-pct-numerator         PIC 9(10) COMP VALUE ZERO.
003620     05  FILLER                   PIC X(04) VALUE SPACES.
003630
003640*-------------------------------------------------------------*
003650*  REPORT SECTION - 132 COLUMN SUMMARY                        *
003660*-------------------------------------------------------------*
003670 REPORT SECTION.
003680 RD  summary-report
003690     CONTROLS ARE swk-strategy-id
003700     PAGE LIMIT IS 58 LINES
003710     HEADING 1
003720     FIRST DETAIL 4
003730     LAST DETAIL 54
003740     FOOTING 56.
003750
003760 01  TYPE IS PAGE HEADING.
003770     05  LINE 1.
003780         10  COLUMN 1   PIC X(30) VALUE
003790             "STRATEGY DISPATCH SUMMARY RPT".
003800         10  COLUMN 45  PIC X(10) VALUE "RUN DATE: ".
003810         10  COLUMN 55  PIC 9999/99/99
003820             SOURCE ws-run-date-ccyymmdd.
003830         10  COLUMN 70  PIC X(10) VALUE "PAGE ".
003840         10  COLUMN 80  PIC ZZZ9  SOURCE PAGE-COUNTER.
003850     05  LINE 3.
003860         10  COLUMN 1   PIC X(09) VALUE "STRATEGY ".
003870         10  COLUMN 15  PIC X(08) VALUE "AWARD ID".
003880         10  COLUMN 30  PIC X(20) VALUE "AWARD TITLE".
003890         10  COLUMN 55  PIC X(05) VALUE "WINS ".
003900         10  COLUMN 65  PIC X(07) VALUE "PCT OF ".
003910         10  COLUMN 73  PIC X(08) VALUE "STRATEGY".
003920
003930 01  TYPE IS CONTROL HEADING swk-strategy-id.
003940     05  LINE PLUS 2.
003950         10  COLUMN 1   PIC X(10) VALUE "STRATEGY: ".
003960         10  COLUMN 12  PIC 9(10) SOURCE swk-strategy-id.
003970
003980 01  award-detail-line TYPE IS DETAIL.
003990     05  LINE PLUS 1.
004000         10  COLUMN 15  PIC 9(04)     SOURCE ws-rpt-award-id.
004010         10  COLUMN 30  PIC X(20)     SOURCE ws-rpt-award-title.
004020         10  COLUMN 55  PIC ZZZ,ZZ9   SOURCE ws-rpt-win-count.
004030         10  COLUMN 65  PIC ZZ9.99    SOURCE ws-report-pct.
004040
004050 01  strategy-footing-line TYPE IS CONTROL FOOTING
004060         swk-strategy-id.
004070     05  LINE PLUS 2.
004080         10  COLUMN 1   PIC X(26) VALUE
004090             "STRATEGY TOTAL DRAWS.....".
004100         10  COLUMN 30  PIC ZZZ,ZZ9
004110             SOURCE ws-foot-total-draws.
004120         10  COLUMN 42  PIC X(09) VALUE "ERRORS...".
004130         10  COLUMN 52  PIC ZZZ,ZZ9
004140             SOURCE ws-foot-error-count.
004150         10  COLUMN 64  PIC X(11) VALUE "FALLBACKS..".
004160         10  COLUMN 76  PIC ZZZ,ZZ9
004170             SOURCE ws-foot-fallback-count.
004180
004190 01  TYPE IS CONTROL FOOTING FINAL.
004200     05  LINE PLUS 3.
004210         10  COLUMN 1   PIC X(26) VALUE
004220             "GRAND TOTAL REQUESTS.....".
004230         10  COLUMN 30  PIC ZZZ,ZZ9    SOURCE ws-grand-requests.
004240     05  LINE PLUS 1.
004250         10  COLUMN 1   PIC X(26) VALUE
004260             "GRAND TOTAL ERRORS.......".
004270         10  COLUMN 30  PIC ZZZ,ZZ9    SOURCE ws-grand-errors.
004280     05  LINE PLUS 1.
004290         10  COLUMN 1   PIC X(26) VALUE
004300             "GRAND TOTAL FALLBACKS....".
004310         10  COLUMN 30  PIC ZZZ,ZZ9    SOURCE ws-grand-fallbacks.
004320
004330 PROCEDURE DIVISION.
004340 DECLARATIVES.
004350 Draw-File-Handler SECTION.
004360     USE AFTER ERROR PROCEDURE ON award-file ratetab-file         CPD0523 
004370                                 request-file result-file.
004380
004390 Draw-Status-Check.
004400     DISPLAY "+---+----+---+----+---+----+"
004410     DISPLAY "| StgDrawRp FILE STATUS TRAP |"
004420     DISPLAY "+---+----+---+----+---+----+"
004430     DISPLAY "| AWARD  STATUS: [" fs-award-file "]."
004440     DISPLAY "| RATETAB STATUS: [" fs-ratetab-file "]."
004450     DISPLAY "| REQUEST STATUS: [" fs-request-file "]."
004460     DISPLAY "| RESULT  STATUS: [" fs-result-file "]."
004470     DISPLAY "+---+----+---+----+---+----+"
004480     STOP "StgDrawRp - an exception has occurred on a draw file.".
004490
004500*-------------------------------------------------------------*
004510*  USE BEFORE REPORTING - STRATEGY FOOTING PULLS ITS STATS     *
004520*  ROW JUST BEFORE THE CONTROL BREAK PRINTS, SAME IDIOM AS      *
004530*  DEMORWCS' FAMILY-AVERAGE DECLARATIVE (CPD-0561).             *
004540*-------------------------------------------------------------*
004550 520100-begin-before-strategy-footing SECTION.
004560     USE BEFORE REPORTING strategy-footing-line.
004570
004580* CPD-0561's USE BEFORE REPORTING fires
004590* automatically, once, right before strategy-
004600* footing-line is about to print - there is no
004610* explicit PERFORM of this paragraph anywhere in
004620* the regular PROCEDURE DIVISION flow, the REPORT
004630* WRITER runtime calls it on its own whenever the
004640* control break is about to fire. The linear
004650* SEARCH below is against the same strategy-stats
004660* table 250000 built during the draw loop, keyed
004670* the same way.
004680 520100-load-strategy-footing-stats.
004690     MOVE ZERO TO ws-foot-total-draws
004700     MOVE ZERO TO ws-foot-error-count
004710     MOVE ZERO TO ws-foot-fallback-count
004720
004730     SET ws-normal-table-not-found TO TRUE
004740     SET idx-stats TO 1
004750
004760     SEARCH ws-stats-entry
004770       AT END
004780          CONTINUE
004790       WHEN sst-strategy-id (idx-stats) EQUAL ws-rpt-strategy-id
004800          SET ws-normal-table-found TO TRUE
004810     END-SEARCH
004820
004830     IF ws-normal-table-found
004840        MOVE sst-total-draws (idx-stats) TO ws-foot-total-draws
004850        MOVE sst-error-count (idx-stats) TO ws-foot-error-count
004860        MOVE sst-fallback-count (idx-stats)
004870          TO ws-foot-fallback-count
004880     END-IF.
004890 END DECLARATIVES.
004900
004910* Four loads and one report, in a fixed order -
004920* award titles first since the report's detail
004930* line needs them, then the RATETAB range tables,
004940* then the draw requests themselves, then the
004950* sort-and-report pass once every request has a
004960* result on RESULTS. There is no way to run the
004970* draw loop ahead of the RATETAB load finishing or
004980* the SEARCH ALLs down in 220000 would be hunting
004990* in a table that is not fully built yet.
005000*
005010*
005020* Like StgArmry, there is no strategy-level or
005030* request-level error recovery loop here either -
005040* a bad record is trapped once, by the
005050* DECLARATIVES, and every business-level
005060* irregularity (no normal range, no weight range,
005070* an unmatched title) degrades to a status code or
005080* a blank field rather than stopping the run.
005090 MAIN-PARAGRAPH.
005100     PERFORM 010000-begin-initialize-run
005110        THRU 010000-end-initialize-run
005120
005130     PERFORM 050000-begin-load-award-titles
005140        THRU 050000-end-load-award-titles
005150       UNTIL award-file-eof
005160
005170     PERFORM 100000-begin-load-ratetab-file
005180        THRU 100000-end-load-ratetab-file
005190       UNTIL ratetab-file-eof
005200
005210     PERFORM 200000-begin-process-draw-request
005220        THRU 200000-end-process-draw-request
005230       UNTIL request-file-eof
005240
005250     PERFORM 500000-begin-produce-summary-report
005260        THRU 500000-end-produce-summary-report
005270
005280     PERFORM 900000-begin-finish-run
005290        THRU 900000-end-finish-run
005300
005310     STOP RUN.
005320
005330*-------------------------------------------------------------*
005340*  010000  INITIALIZE                                         *
005350*-------------------------------------------------------------*
005360* Opens all four sequential files and primes three
005370* of the four lookahead buffers before the loops
005380* in MAIN-PARAGRAPH ever test an EOF switch -
005390* REQUESTS, AWARDS and RATETAB all need one record
005400* already sitting in their buffer the first time
005410* their own loop condition is evaluated, the same
005420* priming-read pattern StgArmry uses for its own
005430* two input files.
005440*
005450*
005460* RESULT-FILE and REPORT-FILE are both opened
005470* OUTPUT here even though neither is written to
005480* until well after this paragraph returns -
005490* REPORT-FILE in particular is not INITIATEd until
005500* 500000, long after the draw loop has finished,
005510* but OPEN happens once, up front, for every file
005520* this program touches.
005530 010000-begin-initialize-run.
005540     ACCEPT ws-run-date-ccyymmdd FROM DATE YYYYMMDD
005550
005560     OPEN INPUT  award-file
005570     OPEN INPUT  ratetab-file
005580     OPEN INPUT  request-file
005590     OPEN OUTPUT result-file
005600     OPEN OUTPUT report-file
005610
005620     PERFORM 095000-begin-read-next-request
005630        THRU 095000-end-read-next-request
005640
005650     PERFORM 096000-begin-read-next-award
005660        THRU 096000-end-read-next-award
005670
005680     PERFORM 097000-begin-read-next-ratetab
005690        THRU 097000-end-read-next-ratetab.
005700 010000-end-initialize-run.
005710     EXIT.
005720
005730*-------------------------------------------------------------*
005740*  050000  LOAD AWARD TITLES (AWARD FILE - TITLES ONLY)        *
005750*-------------------------------------------------------------*
005760* Loads only the strategy-id, award-id and title
005770* off AWARD-FILE - everything else on that record
005780* (rate, counts, sort order) belongs to StgArmry's
005790* own assembly job and this program has no use for
005800* it. cte-max-award-titles exists purely as a
005810* table-sizing ceiling; a shop running more than
005820* 100000 distinct strategy/award title rows would
005830* need this raised the same way StgArmry's own
005840* ceilings have been raised over the years.
005850*
005860*
005870* This pass over AWARD-FILE runs to completion
005880* before 100000's RATETAB load even starts, even
005890* though the two loops could in theory interleave
005900* - MAIN-PARAGRAPH keeps them as two separate
005910* UNTIL loops purely because that is how StgArmry
005920* structures its own two-file load, and there was
005930* no reason to diverge from that shape here.
005940* idx-title is set to the current count, then
005950* bumped by one, rather than bumped first and set
005960* second - a one-off error in that sequencing
005970* would either overwrite the previous row or leave
005980* the very first slot of the table empty, which
005990* this shop has been burned by before on other
006000* OCCURS DEPENDING ON tables and is always careful
006010* about.
006020 050000-begin-load-award-titles.
006030     IF ws-award-title-count LESS THAN cte-max-award-titles
006040        SET idx-title TO ws-award-title-count
006050        ADD cte-01 TO ws-award-title-count
006060        SET idx-title UP BY cte-01
006070
006080        MOVE awd-strategy-id  TO wat-strategy-id (idx-title)
006090        MOVE awd-award-id     TO wat-award-id (idx-title)
006100        MOVE awd-award-title  TO wat-award-title (idx-title)
006110     END-IF
006120
006130     PERFORM 096000-begin-read-next-award
006140        THRU 096000-end-read-next-award.
006150 050000-end-load-award-titles.
006160     EXIT.
006170
006180* Straight sequential READ with no lookahead
006190* buffer copy, unlike StgArmry's own 095000 - this
006200* program only ever needs the raw FD fields for
006210* exactly as long as it takes 050000 to file them
006220* into the title table, so there is no need to
006230* carry them forward in a separate work area.
006240* Called from two different places in this program
006250* - the main UNTIL loop in MAIN-PARAGRAPH while
006260* titles are being loaded, and once at the tail
006270* end of this very paragraph's own caller - but it
006280* never needs to know which caller invoked it, EOF
006290* is EOF either way.
006300 096000-begin-read-next-award.
006310     READ award-file RECORD
006320       AT END
006330          SET award-file-eof TO TRUE
006340     END-READ.
006350 096000-end-read-next-award.
006360     EXIT.
006370
006380*-------------------------------------------------------------*
006390*  100000  LOAD RATETAB - BUILDS THE RANGE TABLES AND THE      *
006400*  FLAT SLOT STORE.  A GROUP IS A RUN OF CONSECUTIVE RECORDS   *
006410*  SHARING (STRATEGY-ID, WEIGHT-VALUE); STGARMRY WRITES EACH   *
006420*  TABLE'S SLOTS TOGETHER SO THE FILE ARRIVES PRE-GROUPED.     *
006430*-------------------------------------------------------------*
006440* Detects a group boundary by comparing the just-
006450* read record's key (RTB-STRATEGY-ID/RTB-WEIGHT-
006460* VALUE) against the currently open group's key,
006470* not against the previous record directly - the
006480* open group's key is a proper work area (ws-open-
006490* strategy-id / ws-open-weight-value) kept around
006500* across the whole group, which is what lets
006510* 120000 below tell a normal group (blank weight
006520* tag) from a weighted one with a single EQUAL
006530* SPACES test.
006540*
006550*
006560* The very first record read is always a new group
006570* by definition - ws-load-first-group-sw exists
006580* purely to route that one record through 120000
006590* without first trying to compare it against an
006600* open-group work area that has never been set.
006610* The IF/ELSE here only ever takes one of its two
006620* branches per call - either the very-first-group
006630* branch on the first record of the whole file, or
006640* the ordinary key-compare branch on every record
006650* after that - there is no record that satisfies
006660* both.
006670 100000-begin-load-ratetab-file.
006680     IF ws-load-first-group
006690        SET ws-load-first-group TO FALSE
006700        PERFORM 120000-begin-open-new-group
006710           THRU 120000-end-open-new-group
006720     ELSE
006730        IF rtb-strategy-id NOT EQUAL ws-open-strategy-id
006740           OR rtb-weight-value NOT EQUAL ws-open-weight-value
006750           PERFORM 110000-begin-close-current-group
006760              THRU 110000-end-close-current-group
006770           PERFORM 120000-begin-open-new-group
006780              THRU 120000-end-open-new-group
006790        END-IF
006800     END-IF
006810
006820     PERFORM 130000-begin-store-one-slot
006830        THRU 130000-end-store-one-slot
006840
006850     PERFORM 097000-begin-read-next-ratetab
006860        THRU 097000-end-read-next-ratetab
006870
006880     IF ratetab-file-eof
006890        PERFORM 110000-begin-close-current-group
006900           THRU 110000-end-close-current-group
006910     END-IF.
006920 100000-end-load-ratetab-file.
006930     EXIT.
006940
006950* Plain sequential READ - CPD-0509's range-table
006960* load needs the raw RTB- fields examined directly
006970* against the open-group work area in 100000 and
006980* 120000, not copied into a separate lookahead
006990* buffer the way StgArmry's own AWARD-FILE and
007000* RULE-FILE reads are.
007010* Called from both 100000's own UNTIL loop and
007020* from inside 100000 itself once a key change is
007030* detected - the group boundary logic and the
007040* read-ahead are interleaved on purpose so the
007050* record that triggered the boundary is already
007060* sitting in the FD buffer when 120000 opens the
007070* new group off of it.
007080 097000-begin-read-next-ratetab.
007090     READ ratetab-file RECORD
007100       AT END
007110          SET ratetab-file-eof TO TRUE
007120     END-READ.
007130 097000-end-read-next-ratetab.
007140     EXIT.
007150
007160* Files the group that was open into whichever
007170* range table matches ws-open-is-normal-sw -
007180* normal groups get an entry in ws-normal-range-
007190* table, weighted groups get one in ws-weight-
007200* range-table - and nothing happens at all if no
007210* group was ever open, which only occurs on the
007220* very first call before 120000 has run even once.
007230*
007240*
007250* Called from two places - once whenever 100000
007260* detects a key change mid-file, once more from
007270* MAIN-PARAGRAPH's own loop exit test for the very
007280* last group in the file, which otherwise would
007290* never get filed into either range table since
007300* there is no record after it to trigger the key-
007310* change branch.
007320* ws-group-is-open guards the whole paragraph body
007330* so a call made before any group has ever opened
007340* (which cannot happen given the priming logic in
007350* 100000, but the guard costs nothing to leave in)
007360* does the correct nothing rather than filing
007370* garbage into either range table.
007380 110000-begin-close-current-group.
007390     IF ws-group-is-open
007400        IF ws-open-is-normal
007410           SET idx-normal TO ws-normal-range-count
007420           ADD cte-01 TO ws-normal-range-count
007430           SET idx-normal UP BY cte-01
007440           MOVE ws-open-strategy-id
007450             TO nrg-strategy-id (idx-normal)
007460           MOVE ws-open-slot-start
007470             TO nrg-slot-start  (idx-normal)
007480           MOVE ws-open-slot-count
007490             TO nrg-slot-count  (idx-normal)
007500        ELSE
007510           SET idx-weight TO ws-weight-range-count
007520           ADD cte-01 TO ws-weight-range-count
007530           SET idx-weight UP BY cte-01
007540           MOVE ws-open-strategy-id
007550             TO wrg-strategy-id (idx-weight)
007560           MOVE ws-open-weight-value
007570             TO wrg-weight-value (idx-weight)
007580           MOVE ws-open-slot-start
007590             TO wrg-slot-start  (idx-weight)
007600           MOVE ws-open-slot-count
007610             TO wrg-slot-count  (idx-weight)
007620        END-IF
007630     END-IF.
007640 110000-end-close-current-group.
007650     EXIT.
007660
007670* ws-open-slot-start is set to one past whatever
007680* the flat slot store already holds, not to zero
007690* or to the previous group's start - the slot
007700* store is one contiguous table across every group
007710* in the file, and each range-table entry's
007720* start/count pair is simply a window into it, per
007730* CPD-0514's redesign away from copying award ids
007740* directly into the range tables.
007750*
007760*
007770* ws-open-is-normal-sw is derived fresh every time
007780* a group opens, from RTB-WEIGHT-VALUE alone -
007790* there is no stored flag on the RATETAB record
007800* itself saying normal or weighted, StgArmry's own
007810* writer (230000 over there) only ever sets the
007820* weight field, never a separate type code.
007830 120000-begin-open-new-group.
007840     SET ws-group-is-open TO TRUE
007850     MOVE rtb-strategy-id    TO ws-open-strategy-id
007860     MOVE rtb-weight-value   TO ws-open-weight-value
007870     MOVE ws-slot-store-count TO ws-open-slot-start
007880     ADD cte-01 TO ws-open-slot-start
007890     MOVE ZERO               TO ws-open-slot-count
007900
007910     IF rtb-weight-value EQUAL SPACES
007920        SET ws-open-is-normal TO TRUE
007930     ELSE
007940        SET ws-open-is-normal TO FALSE
007950     END-IF.
007960 120000-end-open-new-group.
007970     EXIT.
007980
007990* Appends one award-id to the flat slot store and
008000* bumps the currently-open group's running slot
008010* count. cte-max-total-slots bounds the whole
008020* file's combined slot count across every strategy
008030* and every weight tier put together, not per-
008040* group - a ceiling this large is only ever
008050* approached if PROMO runs an unusually large
008060* batch of strategies in one assembly.
008070* ws-open-slot-count is the count of slots placed
008080* into the currently-open group only - it gets
008090* filed into whichever range table 110000 closes
008100* the group into, and is not itself a running
008110* total across groups.
008120 130000-begin-store-one-slot.
008130     IF ws-slot-store-count LESS THAN cte-max-total-slots
008140        SET idx-slot-store TO ws-slot-store-count
008150        ADD cte-01 TO ws-slot-store-count
008160        SET idx-slot-store UP BY cte-01
008170        MOVE rtb-award-id TO sls-award-id (idx-slot-store)
008180        ADD cte-01 TO ws-open-slot-count
008190     END-IF.
008200 130000-end-store-one-slot.
008210     EXIT.
008220
008230*-------------------------------------------------------------*
008240*  200000  DISPATCH ONE DRAW REQUEST                            *
008250*-------------------------------------------------------------*
008260* One call handles one DRAW-REQUEST record end to
008270* end - decide normal or weighted dispatch, draw a
008280* slot, write the RESULT row, fold the outcome
008290* into both accumulator tables, then read the next
008300* request. req-weight-value blank or not blank is
008310* the only input that decides which of 210000 or
008320* 220000 runs; everything downstream of that
008330* branch treats the two paths identically once a
008340* picked award-id and status are in hand.
008350* The WS-NUMERIC-CLASS test below exists so a
008360* malformed weight tag on an incoming request -
008370* anything that slipped through upstream editing
008380* as something other than clean digits - degrades
008390* to a normal draw instead of being handed to
008400* 210000's weight-range SEARCH with data that table
008410* was never built to match against.
008420*
008430* req-weight-value is a fixed 8-byte field but a
008440* weight tag shorter than 8 bytes (SPEC's own
008450* example is "4000") sits in it left-justified and
008460* space-padded, same as StgArmry.cbl's own
008470* ws-group-weight-part - the class test has to run
008480* against only the real digits, measured the same
008490* TALLYING FOR TRAILING SPACE way, or every weight
008500* shorter than 8 bytes is wrongly treated as
008510* malformed and silently degraded to a normal draw.
008520*
008530*
008540* Both SET ... TO TRUE calls at the top reset the
008550* found-switches before either dispatch paragraph
008560* runs - leftover TRUE settings from the previous
008570* request's dispatch must never leak into this
008580* request's own SEARCH tests.
008590* The award-id and status are both reset to their
008600* blank starting values at the very top of this
008610* paragraph, before either dispatch branch runs -
008620* leftover values from the previous request's draw
008630* must never leak into this request's own RESULT
008640* record if, for some reason, neither dispatch
008650* branch below ends up setting them.
008660 200000-begin-process-draw-request.
008670     MOVE ZERO  TO ws-picked-award-id
008680     MOVE SPACE TO ws-picked-status
008690     SET ws-weight-table-not-found TO TRUE
008700     SET ws-normal-table-not-found TO TRUE
008710
008720     IF req-weight-value EQUAL SPACES
008730        SET ws-weight-is-blank TO TRUE
008740     ELSE
008750        MOVE ZERO TO ws-weight-value-trailing
008760        INSPECT req-weight-value
008770           TALLYING ws-weight-value-trailing
008780              FOR TRAILING SPACE
008790        SUBTRACT ws-weight-value-trailing FROM 8
008800           GIVING ws-weight-value-length
008810        IF ws-weight-value-length IS GREATER THAN ZERO
008820           AND req-weight-value (1:ws-weight-value-length)
008830                   IS WS-NUMERIC-CLASS
008840           SET ws-weight-is-not-blank TO TRUE
008850        ELSE
008860           SET ws-weight-is-blank TO TRUE
008870        END-IF
008880     END-IF
008890
008900     IF ws-weight-is-blank
008910        PERFORM 220000-begin-dispatch-normal-draw
008920           THRU 220000-end-dispatch-normal-draw
008930     ELSE
008940        PERFORM 210000-begin-dispatch-weight-draw
008950           THRU 210000-end-dispatch-weight-draw
008960     END-IF
008970
008980     PERFORM 230000-begin-write-draw-result
008990        THRU 230000-end-write-draw-result
009000
009010     PERFORM 240000-begin-accumulate-award-totals
009020        THRU 240000-end-accumulate-award-totals
009030
009040     PERFORM 095000-begin-read-next-request
009050        THRU 095000-end-read-next-request.
009060 200000-end-process-draw-request.
009070     EXIT.
009080
009090* Plain sequential READ on REQUESTS, called both
009100* at the top of the loop in 010000 (the priming
009110* read) and at the bottom of 200000 (the next
009120* iteration) - there is no separate lookahead
009130* buffer here because nothing in this program
009140* needs to look at tomorrow's request before
009150* finishing today's.
009160 095000-begin-read-next-request.
009170     READ request-file RECORD
009180       AT END
009190          SET request-file-eof TO TRUE
009200     END-READ.
009210 095000-end-read-next-request.
009220     EXIT.
009230
009240*-------------------------------------------------------------*
009250*  210000  WEIGHT DRAW, WITH FALLBACK TO NORMAL                 *
009260*-------------------------------------------------------------*
009270* A weight-range SEARCH failing, or succeeding
009280* into a zero-count range, is not treated as an
009290* error - CPD-0527 specifically carved the
009300* fallback path out into its own status code ("F",
009310* not the same "N" a genuine normal draw gets)
009320* because PROMO's own audit wanted weighted-but-
009330* fell-back draws broken out separately from draws
009340* that were never weighted in the first place. The
009350* fallback call into 220000 below clears req-
009360* weight-value to spaces first so that paragraph's
009370* own logic runs exactly as it would for a
009380* genuinely unweighted request.
009390*
009400*
009410* wrg-slot-count GREATER THAN ZERO is tested in
009420* addition to the SEARCH succeeding - a weight-
009430* range entry can exist with a zero slot count if
009440* every award named in that weight group failed
009450* StgArmry's own award-id match at build time, and
009460* a zero-count range is exactly as undraw-able as
009470* no range at all.
009480* idx-weight is explicitly SET to 1 before the
009490* SEARCH runs - a linear SEARCH in this compiler
009500* starts wherever the index currently happens to
009510* sit, not automatically at the first occurrence,
009520* so every paragraph in this program that runs a
009530* plain SEARCH resets its index first.
009540 210000-begin-dispatch-weight-draw.
009550     SET ws-weight-table-not-found TO TRUE
009560     SET idx-weight TO 1
009570
009580     SEARCH ws-weight-range-entry
009590       AT END
009600          CONTINUE
009610       WHEN wrg-strategy-id (idx-weight) EQUAL req-strategy-id
009620          AND wrg-weight-value (idx-weight) EQUAL req-weight-value
009630          SET ws-weight-table-found TO TRUE
009640     END-SEARCH
009650
009660     IF ws-weight-table-found
009670        AND wrg-slot-count (idx-weight) GREATER THAN ZERO
009680        MOVE wrg-slot-count (idx-weight) TO ws-random-range-size
009690        PERFORM 205000-begin-draw-random-slot
009700           THRU 205000-end-draw-random-slot
009710        COMPUTE ws-random-slot-number =
009720                 wrg-slot-start (idx-weight) + ws-picked-slot - 1
009730        SET idx-slot-store TO ws-random-slot-number
009740        MOVE sls-award-id (idx-slot-store) TO ws-picked-award-id
009750        MOVE "W"                           TO ws-picked-status
009760     ELSE
009770        MOVE SPACES TO req-weight-value
009780        PERFORM 220000-begin-dispatch-normal-draw
009790           THRU 220000-end-dispatch-normal-draw
009800        MOVE "F" TO ws-picked-status                              CPD0527 
009810     END-IF.
009820 210000-end-dispatch-weight-draw.
009830     EXIT.
009840
009850*-------------------------------------------------------------*
009860*  220000  NORMAL DRAW                                         *
009870*-------------------------------------------------------------*
009880* CPD-0509's ASCENDING KEY on ws-normal-range-
009890* entry is what makes the SEARCH ALL below legal
009900* and fast - see the table comment up in WORKING-
009910* STORAGE for why the data really does arrive
009920* sorted. A strategy with no normal-range entry at
009930* all (every one of its RATETAB slots went into
009940* weight tiers, none into the default table) falls
009950* into the ELSE branch below and draws status "E"
009960* - this is the only way a request can come back
009970* from this program with no award credited at all.
009980*
009990* The IF on ws-picked-status EQUAL SPACE just
010000* above the "N" MOVE is there so a fallback call
010010* from 210000 is not overwritten back to "N" -
010020* 210000 already set status to "F" before calling
010030* in here, and that status has to survive this
010040* paragraph's own normal-draw success path
010050* untouched.
010060*
010070*
010080* nrg-slot-count GREATER THAN ZERO gets the
010090* identical guard the weight-range test uses above
010100* - a strategy can in principle reach this program
010110* with a normal-range entry present but empty if
010120* every award on that strategy somehow ended up in
010130* weight tiers alone, though that has not been
010140* observed in practice.
010150* idx-normal is likewise explicitly SET to 1
010160* before SEARCH ALL runs below - SEARCH ALL does
010170* not care what the index held coming in since it
010180* recomputes the midpoint itself, but this shop's
010190* own house style sets the index before every
010200* SEARCH regardless of which form is used, for
010210* consistency across paragraphs.
010220 220000-begin-dispatch-normal-draw.
010230     SET ws-normal-table-not-found TO TRUE
010240     SET idx-normal TO 1
010250
010260     SEARCH ALL ws-normal-range-entry
010270       AT END
010280          CONTINUE
010290       WHEN nrg-strategy-id (idx-normal) EQUAL req-strategy-id
010300          SET ws-normal-table-found TO TRUE
010310     END-SEARCH
010320
010330     IF ws-normal-table-found
010340        AND nrg-slot-count (idx-normal) GREATER THAN ZERO
010350        MOVE nrg-slot-count (idx-normal) TO ws-random-range-size
010360        PERFORM 205000-begin-draw-random-slot
010370           THRU 205000-end-draw-random-slot
010380        COMPUTE ws-random-slot-number =
010390                 nrg-slot-start (idx-normal) + ws-picked-slot - 1
010400        SET idx-slot-store TO ws-random-slot-number
010410        MOVE sls-award-id (idx-slot-store) TO ws-picked-award-id
010420        IF ws-picked-status EQUAL SPACE
010430           MOVE "N" TO ws-picked-status
010440        END-IF
010450     ELSE
010460        MOVE ZERO TO ws-picked-award-id
010470        MOVE "E"  TO ws-picked-status
010480     END-IF.
010490 220000-end-dispatch-normal-draw.
010500     EXIT.
010510
010520*-------------------------------------------------------------*
010530*  205000  PICK A UNIFORM RANDOM SLOT IN [1, RANGE-SIZE] - THE *
010540*  CALLER MOVES THE RANGE SIZE INTO WS-RANDOM-RANGE-SIZE FIRST.*
010550*-------------------------------------------------------------*
010560* Draws a value in [1, ws-random-range-size] by
010570* taking the LCG's raw seed modulo the caller's
010580* range size, then adding one - the caller is
010590* responsible for moving the correct range size
010600* (normal slot count or weight-tier slot count)
010610* into ws-random-range-size immediately before
010620* this PERFORM, since this paragraph has no way to
010630* know which table it was called on behalf of.
010640 205000-begin-draw-random-slot.
010650     PERFORM 800000-begin-generate-pseudo-random
010660        THRU 800000-end-generate-pseudo-random
010670
010680     DIVIDE ws-random-seed BY ws-random-range-size
010690        GIVING ws-random-discard
010700       REMAINDER ws-picked-slot
010710
010720     ADD cte-01 TO ws-picked-slot.
010730 205000-end-draw-random-slot.
010740     EXIT.
010750
010760*-------------------------------------------------------------*
010770*  800000  HOUSE LCG - DPSTD-014                                *
010780*-------------------------------------------------------------*
010790* Same three-constant linear congruential formula
010800* StgArmry runs at its own 800000 - multiplier
010810* 31821, increment 13849, modulus 65536 -
010820* duplicated here rather than shared because this
010830* shop has no COPY/CALL convention for passing
010840* working-storage between separate batch programs
010850* (CPD-0649). The seed here starts at 7919 rather
010860* than StgArmry's run-time seed, since this
010870* program has no report column or audit
010880* requirement that cares about repeatability
010890* across reruns the way StgArmry's shuffle pass
010900* does.
010910 800000-begin-generate-pseudo-random.
010920     MULTIPLY ws-random-seed BY cte-lcg-multiplier
010930        GIVING ws-random-product
010940
010950     ADD cte-lcg-increment TO ws-random-product
010960
010970     DIVIDE ws-random-product BY cte-lcg-modulus
010980        GIVING ws-random-discard
010990       REMAINDER ws-random-seed.
011000 800000-end-generate-pseudo-random.
011010     EXIT.
011020
011030*-------------------------------------------------------------*
011040*  230000  WRITE THE DRAW RESULT RECORD                        *
011050*-------------------------------------------------------------*
011060* Every RESULT row carries the original request's
011070* strategy-id and weight-value straight through,
011080* regardless of whether the draw actually used
011090* them, fell back, or errored - an auditor reading
011100* RESULTS back against REQUESTS needs to see
011110* exactly what was asked for next to exactly what
011120* was returned, award zero and status "E"
011130* included.
011140*
011150*
011160* WRITE happens exactly once per request
011170* regardless of which dispatch path ran - normal,
011180* weighted, fallback, or error - there is only the
011190* one WRITE statement in this whole program, right
011200* here.
011210* res-status is moved straight from ws-picked-
011220* status without any further edit or translation -
011230* "N", "W", "F" and "E" are the four values this
011240* program's own dispatch logic ever sets that
011250* field to, and RESULT-FILE's consumers downstream
011260* already know to expect exactly those four.
011270 230000-begin-write-draw-result.
011280     MOVE req-request-id   TO res-request-id
011290     MOVE req-strategy-id  TO res-strategy-id
011300     MOVE req-weight-value TO res-weight-value
011310     MOVE ws-picked-award-id TO res-award-id
011320     MOVE ws-picked-status   TO res-status
011330
011340     WRITE result-rec
011350
011360     IF RERUN-SWITCH-ON                                           CPD0930 
011370        PERFORM 231000-begin-trace-one-result
011380           THRU 231000-end-trace-one-result
011390     END-IF.
011400 230000-end-write-draw-result.
011410     EXIT.
011420
011430* CPD-0930 added this trace under the same UPSI-0
011440* switch StgArmry uses for its own award dump -
011450* ws-result-aud-key-chars REDEFINES the five-byte
011460* award-id/status pair purely so the DISPLAY below
011470* can print it as one opaque character string
011480* rather than as two separately-edited fields,
011490* which was what the rerun audit actually asked to
011500* see.
011510 231000-begin-trace-one-result.
011520     MOVE ws-picked-award-id TO ws-result-aud-award-id
011530     MOVE ws-picked-status   TO ws-result-aud-status
011540     DISPLAY "RERUN TRACE - RESULT KEY: [" ws-result-aud-key-chars
011550             "] REQ: " req-request-id.
011560 231000-end-trace-one-result.
011570     EXIT.
011580
011590*-------------------------------------------------------------*
011600*  240000  ACCUMULATE TOTALS - LINEAR SEARCH-OR-APPEND ON TWO   *
011610*  SMALL TABLES, ONE FOR AWARD WINS, ONE FOR STRATEGY STATS.    *
011620*-------------------------------------------------------------*
011630* Runs strategy-stats accumulation
011640* unconditionally, award-win accumulation only
011650* when the draw was not an outright error - an
011660* error draw still counts toward the strategy's
011670* total-draws and error-count, it simply has no
011680* award-id to credit in the win table, which is
011690* exactly why the two accumulator tables are kept
011700* separate rather than folded into one.
011710*
011720*
011730* ws-grand-requests is incremented unconditionally
011740* at the very top, ahead of either accumulator
011750* call below - every request that comes off
011760* REQUESTS counts toward the grand total whether
011770* or not it ever produces a creditable award win.
011780* The IF below tests for "E" specifically, not
011790* simply "not N" - a weighted draw's fallback
011800* status of "F" is neither an error nor a plain
011810* normal win, and falls through to the ELSE branch
011820* where it both increments the fallback grand
011830* total and still credits an award win, since a
011840* fallback draw did, in the end, hand out a real
011850* award.
011860 240000-begin-accumulate-award-totals.
011870     ADD cte-01 TO ws-grand-requests
011880
011890     PERFORM 250000-begin-accumulate-strategy-stats
011900        THRU 250000-end-accumulate-strategy-stats
011910
011920     IF ws-picked-status EQUAL "E"
011930        ADD cte-01 TO ws-grand-errors
011940     ELSE
011950        IF ws-picked-status EQUAL "F"
011960           ADD cte-01 TO ws-grand-fallbacks
011970        END-IF
011980        PERFORM 260000-begin-accumulate-award-win
011990           THRU 260000-end-accumulate-award-win
012000     END-IF.
012010 240000-end-accumulate-award-totals.
012020     EXIT.
012030
012040* Linear search-or-append, same idiom as 260000
012050* below - cte-max- strategies bounds the table, a
012060* strategy not already in it gets appended with
012070* all three counters zeroed before the ADD
012080* statements below run, so the very first request
012090* for a brand-new strategy still increments
012100* correctly off a true zero rather than off
012110* whatever WORKING-STORAGE happened to contain.
012120* sst-total-draws is incremented for every request
012130* regardless of outcome, immediately after the
012140* search-or-append block - a strategy's total-
012150* draws count is simply how many requests named
012160* it, full stop, independent of how many of those
012170* requests actually won an award.
012180 250000-begin-accumulate-strategy-stats.
012190     SET ws-normal-table-not-found TO TRUE
012200     SET idx-stats TO 1
012210
012220     SEARCH ws-stats-entry
012230       AT END
012240          CONTINUE
012250       WHEN sst-strategy-id (idx-stats) EQUAL req-strategy-id
012260          SET ws-normal-table-found TO TRUE
012270     END-SEARCH
012280
012290     IF NOT ws-normal-table-found
012300        IF ws-stats-count LESS THAN cte-max-strategies
012310           SET idx-stats TO ws-stats-count
012320           ADD cte-01 TO ws-stats-count
012330           SET idx-stats UP BY cte-01
012340           MOVE req-strategy-id TO sst-strategy-id (idx-stats)
012350           MOVE ZERO TO sst-total-draws (idx-stats)
012360           MOVE ZERO TO sst-error-count (idx-stats)
012370           MOVE ZERO TO sst-fallback-count (idx-stats)
012380        END-IF
012390     END-IF
012400
012410     ADD cte-01 TO sst-total-draws (idx-stats)
012420
012430     IF ws-picked-status EQUAL "E"
012440        ADD cte-01 TO sst-error-count (idx-stats)
012450     END-IF
012460     IF ws-picked-status EQUAL "F"
012470        ADD cte-01 TO sst-fallback-count (idx-stats)
012480     END-IF.
012490 250000-end-accumulate-strategy-stats.
012500     EXIT.
012510
012520* Keyed on strategy-id plus award-id together, not
012530* on award-id alone - the same award-id can
012540* legally win under more than one strategy in the
012550* same run, and those are two separate rows here,
012560* never folded into one count. cte-max-accum-rows
012570* is a combined ceiling across every strategy and
012580* award pair in the whole run, the same shape as
012590* StgArmry's own slot-table ceiling.
012600*
012610*
012620* Only called from 240000's ELSE branch, never for
012630* an outright error draw - an award-id of zero
012640* would otherwise collide across every strategy
012650* that ever errors, which this table's key design
012660* was never meant to represent.
012670* idx-accum is reused across both the SEARCH above
012680* and the append path below it - a successful
012690* SEARCH leaves the index sitting on the matched
012700* row, ready for the ADD statement; an
012710* unsuccessful one leaves it wherever the AT END
012720* clause left it, which is why the append path
012730* sets it explicitly off ws-accum-count rather
012740* than trusting whatever the SEARCH left behind.
012750 260000-begin-accumulate-award-win.
012760     SET ws-weight-table-not-found TO TRUE
012770     SET idx-accum TO 1
012780
012790     SEARCH ws-accum-entry
012800       AT END
012810          CONTINUE
012820       WHEN acc-strategy-id (idx-accum) EQUAL req-strategy-id
012830          AND acc-award-id (idx-accum) EQUAL ws-picked-award-id
012840          SET ws-weight-table-found TO TRUE
012850     END-SEARCH
012860
012870     IF ws-weight-table-found
012880        ADD cte-01 TO acc-win-count (idx-accum)
012890     ELSE
012900        IF ws-accum-count LESS THAN cte-max-accum-rows
012910           SET idx-accum TO ws-accum-count
012920           ADD cte-01 TO ws-accum-count
012930           SET idx-accum UP BY cte-01
012940           MOVE req-strategy-id    TO acc-strategy-id (idx-accum)
012950           MOVE ws-picked-award-id TO acc-award-id (idx-accum)
012960           MOVE cte-01              TO acc-win-count (idx-accum)
012970        END-IF
012980     END-IF.
012990 260000-end-accumulate-award-win.
013000     EXIT.
013010
013020*-------------------------------------------------------------*
013030*  500000  SORT THE ACCUMULATOR, THEN DRIVE THE REPORT          *
013040*  OFF THE SORTED ROWS.  A STRATEGY WITH NO AWARD WINS STILL    *
013050*  GETS ONE PLACEHOLDER ROW (AWARD 0) SO ITS CONTROL BREAK      *
013060*  AND TOTAL LINE STILL PRINT.                                 *
013070*-------------------------------------------------------------*
013080* CPD-0549 bolted this SORT onto the end of the
013090* draw loop rather than writing the report
013100* straight off the unsorted accumulator table,
013110* because the report's control break needs every
013120* award row for a strategy grouped together and
013130* the accumulator table is filled in whatever
013140* order requests happened to name new
013150* strategy/award pairs, which is not necessarily
013160* strategy order at all. The INPUT PROCEDURE and
013170* OUTPUT PROCEDURE split below follows the same
013180* SORT idiom this shop's other report-writer jobs
013190* use - one paragraph feeds RELEASE, a separate
013200* paragraph drives RETURN and the REPORT SECTION
013210* together.
013220*
013230*
013240* The ASCENDING KEY below is strategy-id then
013250* award-id together, not either field alone - that
013260* ordering is exactly what the CONTROL break on
013270* swk-strategy-id and the detail-line ordering
013280* inside each strategy both depend on.
013290* Nothing downstream of this SORT verb ever looks
013300* at SORT-WORK as an ordinary file - RELEASE and
013310* RETURN are the only two verbs that touch it, and
013320* the SD entry exists purely so the compiler has
013330* somewhere to hang the sort record description.
013340 500000-begin-produce-summary-report.
013350     SORT sort-work                                               CPD0549 
013360          ASCENDING KEY     swk-strategy-id
013370                            swk-award-id
013380          INPUT PROCEDURE   510000-begin-release-accum-rows
013390                       THRU 510000-end-release-accum-rows
013400          OUTPUT PROCEDURE  520000-begin-drive-report-output
013410                       THRU 520000-end-drive-report-output.
013420 500000-end-produce-summary-report.
013430     EXIT.
013440
013450* Releases every accumulated award-win row first,
013460* then a second pass appends one placeholder row
013470* per strategy that never won anything at all -
013480* CPD-0588 added that second pass after PROMO
013490* noticed strategies with a 100% error or fallback
013500* rate were dropping off the summary report
013510* entirely, since a strategy with zero rows in the
013520* accumulator table never triggers the control
013530* break that prints its stats footing.
013540 510000-begin-release-accum-rows.
013550     SET idx-accum TO 1
013560
013570     PERFORM 511000-begin-release-one-accum-row
013580        THRU 511000-end-release-one-accum-row
013590       VARYING idx-accum FROM 1 BY 1
013600         UNTIL idx-accum GREATER THAN ws-accum-count
013610
013620     SET idx-stats TO 1
013630
013640     PERFORM 512000-begin-release-placeholder-row
013650        THRU 512000-end-release-placeholder-row
013660       VARYING idx-stats FROM 1 BY 1
013670         UNTIL idx-stats GREATER THAN ws-stats-count.
013680 510000-end-release-accum-rows.
013690     EXIT.
013700
013710* Moves one accumulator row's three fields
013720* straight across to the sort record and RELEASEs
013730* it - no editing or lookup happens on this side
013740* of the SORT, that is all left to the OUTPUT
013750* PROCEDURE once the rows come back in
013760* strategy/award order.
013770* No strategy-level filtering happens in this
013780* paragraph - every row the accumulator table
013790* holds gets released, strategy by strategy, in
013800* whatever order the VARYING PERFORM in 510000
013810* walks the table, which is insertion order, not
013820* strategy order; the SORT downstream is what puts
013830* them back in strategy order.
013840 511000-begin-release-one-accum-row.
013850     MOVE acc-strategy-id (idx-accum) TO swk-strategy-id
013860     MOVE acc-award-id (idx-accum)    TO swk-award-id
013870     MOVE acc-win-count (idx-accum)   TO swk-win-count
013880
013890     RELEASE sort-work-rec.
013900 511000-end-release-one-accum-row.
013910     EXIT.
013920
013930* A strategy is only given a placeholder row if
013940* the linear SEARCH below finds no accumulator
013950* entry at all under its strategy-id - award-id
013960* zero on the placeholder is what 522000
013970* downstream tests to tell a placeholder apart
013980* from a genuine award win of award number zero,
013990* which cannot occur since AWARD-FILE's own award-
014000* id is always a real nonzero id.
014010* idx-stats here is the caller's own VARYING index
014020* from 510000, not reset locally - this paragraph
014030* runs once per strategy-stats row in strict
014040* stats-table order, checking each one in turn
014050* against the accumulator table.
014060 512000-begin-release-placeholder-row.
014070     SET ws-weight-table-not-found TO TRUE
014080     SET idx-accum TO 1
014090
014100     SEARCH ws-accum-entry
014110       AT END
014120          CONTINUE
014130       WHEN acc-strategy-id (idx-accum) EQUAL
014140            sst-strategy-id (idx-stats)
014150          SET ws-weight-table-found TO TRUE
014160     END-SEARCH
014170
014180     IF NOT ws-weight-table-found
014190        MOVE sst-strategy-id (idx-stats) TO swk-strategy-id
014200        MOVE ZERO                         TO swk-award-id
014210        MOVE ZERO                         TO swk-win-count
014220        RELEASE sort-work-rec
014230     END-IF.
014240 512000-end-release-placeholder-row.
014250     EXIT.
014260
014270* INITIATE and TERMINATE bracket the whole RETURN
014280* loop below exactly once each - there is no way
014290* to pause the report between strategies and
014300* resume it later, every sorted row from RELEASE
014310* through RETURN passes through this one OUTPUT
014320* PROCEDURE call.
014330*
014340*
014350* The first RETURN happens before the generate
014360* loop's own UNTIL test is ever checked, the same
014370* priming-read shape every loop in this program
014380* and in StgArmry follows.
014390 520000-begin-drive-report-output.
014400     INITIATE summary-report
014410
014420     PERFORM 521000-begin-read-next-sorted-row
014430        THRU 521000-end-read-next-sorted-row
014440
014450     PERFORM 522000-begin-generate-one-detail
014460        THRU 522000-end-generate-one-detail
014470       UNTIL sort-work-eof
014480
014490     TERMINATE summary-report.
014500 520000-end-drive-report-output.
014510     EXIT.
014520
014530* RETURN rather than READ, since sort-work is a
014540* sort file (SD), not an ordinary sequential file
014550* - the distinction matters to the compiler even
014560* though the paragraph reads identically to every
014570* other lookahead read in this program.
014580 521000-begin-read-next-sorted-row.
014590     RETURN sort-work
014600       AT END
014610          SET sort-work-eof TO TRUE
014620     END-RETURN.
014630 521000-end-read-next-sorted-row.
014640     EXIT.
014650
014660* A placeholder row (award-id zero) generates
014670* nothing at all - no award-detail-line, just the
014680* strategy's own CONTROL HEADING and, once every
014690* row for the strategy has passed through, its
014700* CONTROL FOOTING pulled by the USE BEFORE
014710* REPORTING declarative up top. A genuine award
014720* row runs the title lookup and percentage
014730* computation below before calling GENERATE, since
014740* REPORT WRITER pulls the SOURCE fields at
014750* GENERATE time, not afterward.
014760*
014770*
014780* RERUN-SWITCH-ON's trace DISPLAY runs after
014790* GENERATE (or after the placeholder's no-op), not
014800* before - CPD-0930's audit wanted to see the row
014810* as it was actually reported, not as it looked
014820* before the title lookup and percentage
014830* computation filled in the rest of it.
014840 522000-begin-generate-one-detail.
014850     MOVE swk-strategy-id TO ws-rpt-strategy-id
014860
014870     IF swk-award-id EQUAL ZERO
014880        SET ws-rpt-has-no-detail TO TRUE
014890     ELSE
014900        SET ws-rpt-has-detail TO TRUE
014910        MOVE swk-award-id   TO ws-rpt-award-id
014920        MOVE swk-win-count  TO ws-rpt-win-count
014930
014940        PERFORM 523000-begin-find-award-title
014950           THRU 523000-end-find-award-title
014960
014970        PERFORM 524000-begin-compute-award-pct
014980           THRU 524000-end-compute-award-pct
014990
015000        GENERATE award-detail-line
015010     END-IF
015020
015030     IF RERUN-SWITCH-ON
015040        DISPLAY "RERUN TRACE - SORTED ROW STRATEGY "
015050                swk-strategy-id " AWARD " swk-award-id
015060                " WINS " swk-win-count
015070     END-IF
015080
015090     PERFORM 521000-begin-read-next-sorted-row
015100        THRU 521000-end-read-next-sorted-row.
015110 522000-end-generate-one-detail.
015120     EXIT.
015130
015140* A linear SEARCH against the full title table
015150* loaded back at 050000 - there is no ASCENDING
015160* KEY on ws-award-title-entry the way there is on
015170* ws-normal-range-entry, since AWARD-FILE's own
015180* strategy/award order has no particular sort
015190* guarantee from PROMO's extract and titles are
015200* looked up rarely enough (once per detail line,
015210* not once per draw) that a linear scan was never
015220* worth indexing.
015230* ws-rpt-award-title is cleared to spaces before
015240* the SEARCH runs, so a title that genuinely is
015250* not found - which should not happen for any
015260* award this program actually drew, but is not
015270* impossible if AWARD-FILE and RATETAB ever drift
015280* out of sync - prints as a blank field on the
015290* detail line rather than carrying over whatever
015300* title happened to be sitting there from the
015310* previous detail row.
015320 523000-begin-find-award-title.
015330     MOVE SPACES TO ws-rpt-award-title
015340     SET ws-normal-table-not-found TO TRUE
015350     SET idx-title TO 1
015360
015370     SEARCH ws-award-title-entry
015380       AT END
015390          CONTINUE
015400       WHEN wat-strategy-id (idx-title) EQUAL swk-strategy-id
015410          AND wat-award-id (idx-title) EQUAL swk-award-id
015420          SET ws-normal-table-found TO TRUE
015430     END-SEARCH
015440
015450     IF ws-normal-table-found
015460        MOVE wat-award-title (idx-title) TO ws-rpt-award-title
015470     END-IF.
015480 523000-end-find-award-title.
015490     EXIT.
015500
015510* CPD-0714 multiplies the win count by 100 before
015520* dividing, not after - dividing first and then
015530* scaling would truncate the fractional percentage
015540* away before ROUNDED ever saw it, which is why
015550* this shop's percentage paragraphs always scale-
015560* then-divide rather than divide-then-scale. A
015570* strategy with zero total draws (should not occur
015580* once 512000's placeholder logic runs, but is
015590* still guarded against below) simply leaves the
015600* percentage at the zero it was initialized to
015610* rather than dividing by zero.
015620* ws-pct-numerator is a COMP field wide enough to
015630* hold a win count scaled by 100 without
015640* overflowing even at this program's own ceiling
015650* on accumulator rows - sizing a scratch field to
015660* the actual worst case rather than to whatever
015670* happens to fit the common case is this shop's
015680* usual practice for anything feeding a DIVIDE.
015690 524000-begin-compute-award-pct.
015700     MOVE ZERO TO ws-report-pct
015710     MOVE ZERO TO ws-pct-numerator
015720     SET ws-weight-table-not-found TO TRUE
015730     SET idx-stats TO 1
015740
015750     SEARCH ws-stats-entry
015760       AT END
015770          CONTINUE
015780       WHEN sst-strategy-id (idx-stats) EQUAL swk-strategy-id
015790          SET ws-weight-table-found TO TRUE
015800     END-SEARCH
015810
015820     IF ws-weight-table-found
015830        AND sst-total-draws (idx-stats) GREATER THAN ZERO
015840        MULTIPLY swk-win-count BY 100 GIVING ws-pct-numerator     CPD0714 
015850        DIVIDE ws-pct-numerator BY sst-total-draws (idx-stats)
015860           GIVING ws-report-pct ROUNDED
015870     END-IF.
015880 524000-end-compute-award-pct.
015890     EXIT.
015900
015910*-------------------------------------------------------------*
015920*  900000  CLOSE OUT THE RUN                                   *
015930*-------------------------------------------------------------*
015940* Closes all five files - the four sequential ones
015950* opened at 010000 plus REPORT-FILE, which
015960* TERMINATE back in 520000 has already closed out
015970* from the REPORT WRITER's point of view but which
015980* still needs its own CLOSE to release the
015990* physical dataset - then prints the three grand
016000* totals an operator scanning the job log checks
016010* against the report's own FINAL footing line.
016020*
016030*
016040* The three DISPLAY lines at the bottom use the
016050* same grand-total fields the FINAL CONTROL
016060* FOOTING prints from, so an operator can cross-
016070* check the job log against the printed report
016080* without pulling the report off the printer queue
016090* first.
016100 900000-begin-finish-run.
016110     CLOSE award-file
016120     CLOSE ratetab-file
016130     CLOSE request-file
016140     CLOSE result-file
016150     CLOSE report-file
016160
016170     DISPLAY "StgDrawRp - requests processed: "
016180             ws-grand-requests
016190     DISPLAY "StgDrawRp - errors            : "
016200             ws-grand-errors
016210     DISPLAY "StgDrawRp - fallbacks          : "
016220             ws-grand-fallbacks.
016230 900000-end-finish-run.
016240     EXIT.
016250
016260 END PROGRAM StgDrawRp.
